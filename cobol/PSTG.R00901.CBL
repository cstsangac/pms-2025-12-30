000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. 901-REPORT.
000300 AUTHOR. T W FENWICK.
000400 INSTALLATION. MERIDIAN TRUST TRANSFER SERVICES.
000500 DATE-WRITTEN. 05/21/1990.
000600 DATE-COMPILED. 05/21/1990.
000700 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000800     MERIDIAN TRUST TRANSFER SERVICES.  RESTRICTED TO SHAREHOLDER
000900     ACCOUNTING SYSTEMS DEPARTMENT PERSONNEL ONLY.
001000*
001100*****************************************************************
001200*                       CHANGE  LOG                             *
001300*****************************************************************
001400*   DATE      BY   REQUEST NO   DESCRIPTION OF CHANGE           *
001500*  --------   ---  ----------   ------------------------------  *
001600*  05/21/90   TWF  CR-1401      ORIGINAL COPY MEMBER WRITTEN     *
001700*                                FOR THE POSTING RUN PRINTED    *
001800*                                REPORT - HEADER, DETAIL,       *
001900*                                CONTROL BREAK, AND SUMMARY     *
002000*                                LINES SHARE ONE 132-BYTE       *
002100*                                PRINT LINE SLOT.               *
002200*  06/14/91   KMO  CR-1340      WIDENED PSTG-DTL-QUANTITY-CT    *
002300*                                TO CARRY 3 DECIMAL PLACES      *
002400*                                TO MATCH THE HOLDING MASTER.   *
002500*  02/22/94   TWF  CR-1602      ADDED PSTG-HDR-RUN-DTE FOR THE  *
002600*                                OPERATIONS RECONCILIATION      *
002700*                                REPORT HEADER.                 *
002800*  12/09/98   SLN  Y2K-0091     YEAR 2000 REMEDIATION - VERIFIED*
002900*                                PSTG-HDR-RUN-DTE IS FULL       *
003000*                                4-DIGIT (CC/YY SPLIT) - NO     *
003100*                                CHANGE REQUIRED.               *
003200*  04/05/99   SLN  Y2K-0091     Y2K SIGN-OFF - RECOMPILED AND   *
003300*                                RETESTED AGAINST 01/01/2000    *
003400*                                DATED TEST DECK.               *
003500*  05/11/03   MTC  CR-1877      ADDED PSTG-BRK-TOTAL-VALUE-AT   *
003600*                                TO THE CONTROL BREAK LINE PER  *
003700*                                CLIENT SERVICES REQUEST.       *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT 901-REPORT ASSIGN TO "PSTGRPT".
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  901-REPORT.
004900 01  901-REPORT.
005000*
005100*    ONE 132-BYTE PRINT LINE SLOT SHARED BY THE HEADER, DETAIL,
005200*    CONTROL-BREAK, AND SUMMARY LINES OF THE POSTING RUN
005300*    REPORT.  PSTG-RECORD-TYPE-CDE TELLS THE READER WHICH
005400*    REDEFINE APPLIES.
005500*
005600     05  PSTG-RECORD-TYPE-CDE          PIC X(1).
005700         88  PSTG-LINE-IS-HEADER           VALUE 'H'.
005800         88  PSTG-LINE-IS-DETAIL           VALUE 'D'.
005900         88  PSTG-LINE-IS-BREAK            VALUE 'B'.
006000         88  PSTG-LINE-IS-SUMMARY          VALUE 'S'.
006100     05  PSTG-HEADER-LINE-AREA.
006200         10  PSTG-HDR-RUN-TITLE        PIC X(40).
006300         10  FILLER                    PIC X(5).
006400         10  PSTG-HDR-RUN-DTE.                                      CR1602
006500             15  PSTG-HDR-RUN-YYYY-DTE.
006600                 20  PSTG-HDR-RUN-CC-DTE   PIC 9(2).
006700                 20  PSTG-HDR-RUN-YY-DTE   PIC 9(2).
006800             15  PSTG-HDR-RUN-MM-DTE       PIC 9(2).
006900             15  PSTG-HDR-RUN-DD-DTE       PIC 9(2).
007000         10  FILLER                    PIC X(79).
007100     05  PSTG-DETAIL-LINE-AREA REDEFINES PSTG-HEADER-LINE-AREA.
007200         10  PSTG-DTL-TXN-ID           PIC X(10).
007300         10  FILLER                    PIC X(2).
007400         10  PSTG-DTL-PORTFOLIO-ID     PIC X(10).
007500         10  FILLER                    PIC X(2).
007600         10  PSTG-DTL-TXN-TYPE-CDE     PIC X(1).
007700         10  FILLER                    PIC X(2).
007800         10  PSTG-DTL-SYMBOL           PIC X(10).
007900         10  FILLER                    PIC X(2).
008000         10  PSTG-DTL-QUANTITY-CT      PIC ZZZ,ZZ9.999-.            CR1340
008100         10  FILLER                    PIC X(2).
008200         10  PSTG-DTL-PRICE-AT         PIC ZZZ,ZZ9.9999-.
008300         10  FILLER                    PIC X(2).
008400         10  PSTG-DTL-TOTAL-AMOUNT-AT  PIC ZZZ,ZZZ,ZZ9.99-.
008500         10  FILLER                    PIC X(2).
008600         10  PSTG-DTL-CASH-BALANCE-AT  PIC ZZZ,ZZZ,ZZ9.99-.
008700         10  FILLER                    PIC X(36).
008800     05  PSTG-BREAK-LINE-AREA REDEFINES PSTG-HEADER-LINE-AREA.
008900         10  PSTG-BRK-PORTFOLIO-ID     PIC X(10).
009000         10  FILLER                    PIC X(4).
009100         10  PSTG-BRK-LITERAL-1        PIC X(20).
009200         10  PSTG-BRK-TXN-COUNT-CT     PIC ZZZ,ZZ9.
009300         10  FILLER                    PIC X(2).
009400         10  PSTG-BRK-NET-CASH-MOVE-AT PIC ZZZ,ZZZ,ZZ9.99-.
009500         10  FILLER                    PIC X(2).
009600         10  PSTG-BRK-TOTAL-VALUE-AT   PIC ZZZ,ZZZ,ZZ9.99-.         CR1877
009700         10  FILLER                    PIC X(57).
009800     05  PSTG-SUMMARY-LINE-AREA REDEFINES PSTG-HEADER-LINE-AREA.
009900         10  PSTG-SUM-LITERAL          PIC X(30).
010000         10  PSTG-SUM-VALUE-CT         PIC ZZZ,ZZ9.
010100         10  FILLER                    PIC X(2).
010200         10  PSTG-SUM-VALUE-AT         PIC ZZZ,ZZZ,ZZ9.99-.
010300         10  FILLER                    PIC X(77).
010400 WORKING-STORAGE SECTION.
010500 77  WS-LAYOUT-CHECK-CTR           PIC S9(5) COMP VALUE ZERO.
010600 PROCEDURE DIVISION.
010700 0000-MAIN-LINE.
010800     PERFORM 1000-VALIDATE-LAYOUT THRU 1000-EXIT.
010900     STOP RUN.
011000 1000-VALIDATE-LAYOUT.
011100*    COMPILE/RUN CHECK ONLY - CONFIRMS THE COPY MEMBER BUILDS
011200*    CLEAN UNDER THE SHOP'S STANDARD COMPILE PROCEDURE.
011300     MOVE ZERO TO WS-LAYOUT-CHECK-CTR.
011400     ADD 1 TO WS-LAYOUT-CHECK-CTR.
011500 1000-EXIT.
011600     EXIT.
