000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PORTFOLIO-MASTER-POSITION.
000300 AUTHOR. R J HALVORSEN.
000400 INSTALLATION. MERIDIAN TRUST TRANSFER SERVICES.
000500 DATE-WRITTEN. 03/17/1986.
000600 DATE-COMPILED. 03/17/1986.
000700 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000800     MERIDIAN TRUST TRANSFER SERVICES.  RESTRICTED TO SHAREHOLDER
000900     ACCOUNTING SYSTEMS DEPARTMENT PERSONNEL ONLY.
001000*
001100*****************************************************************
001200*                       CHANGE  LOG                             *
001300*****************************************************************
001400*   DATE      BY   REQUEST NO   DESCRIPTION OF CHANGE           *
001500*  --------   ---  ----------   ------------------------------  *
001600*  03/17/86   RJH  CR-1123      ORIGINAL COPY MEMBER WRITTEN    *
001700*                                FOR PORTFOLIO MASTER POSITION  *
001800*                                FILE - CARRIES ONE RECORD PER  *
001900*                                CLIENT PORTFOLIO PLUS THE      *
002000*                                EMBEDDED HOLDING TABLE.        *
002100*  11/02/87   RJH  CR-1187      ADDED HOLDING-COUNT FIELD SO    *
002200*                                POSTING RUN NO LONGER HAS TO   *
002300*                                SCAN THE FULL TABLE TO FIND    *
002400*                                THE NEXT OPEN SLOT.            *
002500*  06/14/89   KMO  CR-1340      EXPANDED HOLDING TABLE FROM 25  *
002600*                                TO 50 OCCURRENCES PER          *
002700*                                PORTFOLIO PER REQUEST OF THE   *
002800*                                TRADING DESK.                  *
002900*  09/08/91   KMO  PRB-04471    CORRECTED HOLDING-AVG-COST-AT   *
003000*                                DECIMAL PLACES FROM 2 TO 4 TO  *
003100*                                MATCH THE POSTING PROGRAM.     *
003200*  02/22/94   TWF  CR-1602      ADDED ESTABLISHED/LAST POSTING  *
003300*                                AUDIT REDEFINE (SEE DETAIL-    *
003400*                                RECORD-2) FOR THE OPERATIONS   *
003500*                                RECONCILIATION REPORT.         *
003600*  08/30/96   TWF  WO-2214      ADDED FIRM-ACCOUNT-NBR ALTERNATE*
003700*                                KEY REDEFINE FOR THE CLEARING  *
003800*                                FIRM CROSS-REFERENCE JOB.      *
003900*  03/14/97   DPA  WO-2890      ADDED RELATIONSHIP-MANAGER AND *
004000*                                HOUSEHOLD-ID REDEFINE FOR THE  *
004100*                                PRIVATE CLIENT GROUP HOUSEHOLD *
004200*                                ROLL-UP REPORT.                *
004300*  12/09/98   SLN  Y2K-0091     YEAR 2000 REMEDIATION - VERIFIED*
004400*                                ALL DATE FIELDS IN DETAIL-     *
004500*                                RECORD-2 ARE FULL 4-DIGIT      *
004600*                                (CC/YY SPLIT) - NO CHANGE      *
004700*                                REQUIRED, FIELD ALREADY        *
004800*                                CENTURY-SAFE.                  *
004900*  04/05/99   SLN  Y2K-0091     Y2K SIGN-OFF - RECOMPILED AND   *
005000*                                RETESTED AGAINST 01/01/2000    *
005100*                                DATED TEST DECK.               *
005200*  07/19/02   DPA  PRB-05588    STATUS-CDE 88-LEVELS RENAMED TO *
005300*                                MATCH NEW CLIENT SERVICES      *
005400*                                STATUS TABLE (A/I/S/C).        *
005500*  05/11/03   MTC  CR-1877      ADDED CUSTODIAN-ID AND THIRD-   *
005600*                                PRTY-ADMN-ID TO DETAIL-        *
005700*                                RECORD-3 FOR THE OUTSIDE       *
005800*                                CUSTODY RECONCILIATION FEED.   *
005900*****************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT PORTFOLIO-MASTER-POSITION ASSIGN TO "PRTFMSTR".
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  PORTFOLIO-MASTER-POSITION.
007000 01  PORTFOLIO-MASTER-POSITION.
007100*
007200*    ONE RECORD PER CLIENT PORTFOLIO.  HOLDING-TABLE CARRIES
007300*    THE PORTFOLIO'S CURRENT SECURITY POSITIONS IN LINE - NO
007400*    SEPARATE HOLDING FILE IS MAINTAINED.
007500*
007600     05  PRTF-RECORD-TYPE-CDE          PIC X(3).
007700         88  PRTF-IS-MASTER-RECORD         VALUE 'PRM'.
007800     05  PRTF-SEQUENCE-NUMBER          PIC 9(3).
007900     05  PRTF-DETAIL-RECORD-1.
008000         10  PRTF-PORTFOLIO-ID         PIC X(10).
008100         10  PRTF-CLIENT-ID            PIC X(10).
008200         10  PRTF-CLIENT-NAME          PIC X(30).
008300         10  PRTF-ACCOUNT-NUMBER       PIC X(12).
008400         10  PRTF-CURRENCY-CDE         PIC X(3).
008500         10  PRTF-CASH-BALANCE-AT      PIC S9(9)V99
008600                 SIGN TRAILING SEPARATE.
008700         10  PRTF-TOTAL-VALUE-AT       PIC S9(9)V99
008800                 SIGN TRAILING SEPARATE.
008900         10  PRTF-STATUS-CDE           PIC X(1).
009000             88  PRTF-STATUS-ACTIVE        VALUE 'A'.              PRB5588
009100             88  PRTF-STATUS-INACTIVE      VALUE 'I'.
009200             88  PRTF-STATUS-SUSPENDED     VALUE 'S'.
009300             88  PRTF-STATUS-CLOSED        VALUE 'C'.
009400         10  PRTF-HOLDING-COUNT        PIC S9(3)                    CR1187
009500                 SIGN TRAILING SEPARATE.
009600         10  PRTF-HOLDING-TABLE OCCURS 50 TIMES.                    CR1340
009700             15  PRTF-HOLDING-SYMBOL       PIC X(10).
009800             15  PRTF-HOLDING-NAME         PIC X(30).
009900             15  PRTF-HOLDING-ASSET-TYPE-CDE
010000                                           PIC X(12).
010100             15  PRTF-HOLDING-QUANTITY-CT  PIC S9(7)V999
010200                     SIGN TRAILING SEPARATE.
010300             15  PRTF-HOLDING-AVG-COST-AT  PIC S9(7)V9999          PRB4471
010400                     SIGN TRAILING SEPARATE.
010500             15  PRTF-HOLDING-CUR-PRICE-AT PIC S9(7)V9999
010600                     SIGN TRAILING SEPARATE.
010700             15  PRTF-HOLDING-MKT-VALUE-AT PIC S9(9)V99
010800                     SIGN TRAILING SEPARATE.
010900             15  PRTF-HOLDING-UNREAL-GL-AT PIC S9(9)V99
011000                     SIGN TRAILING SEPARATE.
011100             15  PRTF-HOLDING-UNREAL-GL-PCT
011200                                           PIC S9(5)V9999
011300                     SIGN TRAILING SEPARATE.
011400             15  FILLER                    PIC X(9).
011500         10  FILLER                    PIC X(20).
011600     05  PRTF-DETAIL-RECORD-2 REDEFINES PRTF-DETAIL-RECORD-1.       CR1602
011700*
011800*    AUDIT/RECONCILIATION VIEW - CC/YY/MM/DD SPLIT DATES.
011900*    NOT REFERENCED BY THE POSTING RUN, KEPT FOR THE
012000*    OPERATIONS RECONCILIATION REPORT.
012100*
012200         10  PRTF-ESTABLISHED-DTE.
012300             15  PRTF-ESTABLISHED-YYYY-DTE.
012400                 20  PRTF-ESTABLISHED-CC-DTE  PIC 9(2).
012500                 20  PRTF-ESTABLISHED-YY-DTE  PIC 9(2).
012600             15  PRTF-ESTABLISHED-MM-DTE      PIC 9(2).
012700             15  PRTF-ESTABLISHED-DD-DTE      PIC 9(2).
012800         10  PRTF-LAST-POSTING-DTE.
012900             15  PRTF-LAST-POSTING-YYYY-DTE.
013000                 20  PRTF-LAST-POSTING-CC-DTE PIC 9(2).
013100                 20  PRTF-LAST-POSTING-YY-DTE PIC 9(2).
013200             15  PRTF-LAST-POSTING-MM-DTE     PIC 9(2).
013300             15  PRTF-LAST-POSTING-DD-DTE     PIC 9(2).
013400         10  PRTF-LAST-POSTING-RUN-ID         PIC X(8).
013500         10  FILLER                           PIC X(6590).
013600     05  PRTF-DETAIL-RECORD-3 REDEFINES PRTF-DETAIL-RECORD-1.
013700*
013800*    CLEARING FIRM / OUTSIDE CUSTODY CROSS-REFERENCE VIEW.
013900*
014000         10  PRTF-FIRM-ACCOUNT-NBR             PIC X(20).           WO2214
014100         10  PRTF-CUSTODIAN-ID                 PIC 9(7).            CR1877
014200         10  PRTF-THIRD-PRTY-ADMN-ID           PIC 9(7).
014300         10  FILLER                            PIC X(6580).
014400     05  PRTF-DETAIL-RECORD-4 REDEFINES PRTF-DETAIL-RECORD-1.
014500*
014600*    PRIVATE CLIENT GROUP HOUSEHOLD ROLL-UP VIEW.  NOT
014700*    REFERENCED BY THE POSTING RUN.
014800*
014900         10  PRTF-RELATIONSHIP-MANAGER-ID      PIC X(8).           WO2890
015000         10  PRTF-HOUSEHOLD-ID                 PIC X(10).
015100         10  FILLER                            PIC X(6596).
015200 WORKING-STORAGE SECTION.
015300 77  WS-LAYOUT-CHECK-CTR           PIC S9(5) COMP VALUE ZERO.
015400 PROCEDURE DIVISION.
015500 0000-MAIN-LINE.
015600     PERFORM 1000-VALIDATE-LAYOUT THRU 1000-EXIT.
015700     STOP RUN.
015800 1000-VALIDATE-LAYOUT.
015900*    COMPILE/RUN CHECK ONLY - CONFIRMS THE COPY MEMBER BUILDS
016000*    CLEAN UNDER THE SHOP'S STANDARD COMPILE PROCEDURE.
016100     MOVE ZERO TO WS-LAYOUT-CHECK-CTR.
016200     ADD 1 TO WS-LAYOUT-CHECK-CTR.
016300 1000-EXIT.
016400     EXIT.
