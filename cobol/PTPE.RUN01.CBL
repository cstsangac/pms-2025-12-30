000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PORTFOLIO-TRANSACTION-POSTING.
000300 AUTHOR. R J HALVORSEN.
000400 INSTALLATION. MERIDIAN TRUST TRANSFER SERVICES.
000500 DATE-WRITTEN. 01/12/1988.
000600 DATE-COMPILED. 01/12/1988.
000700 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000800     MERIDIAN TRUST TRANSFER SERVICES.  RESTRICTED TO SHAREHOLDER
000900     ACCOUNTING SYSTEMS DEPARTMENT PERSONNEL ONLY.
001000*
001100*****************************************************************
001200*                       CHANGE  LOG                             *
001300*****************************************************************
001400*   DATE      BY   REQUEST NO   DESCRIPTION OF CHANGE           *
001500*  --------   ---  ----------   ------------------------------  *
001600*  01/12/88   RJH  CR-1203      ORIGINAL PROGRAM WRITTEN FOR    *
001700*                                THE NIGHTLY PORTFOLIO          *
001800*                                TRANSACTION POSTING RUN -      *
001900*                                READS THE INCOMING TRANSACTION *
002000*                                BATCH, LOOKS UP EACH PORTFOLIO *
002100*                                BY TABLE SEARCH, AND POSTS     *
002200*                                BUY/SELL/CASH ACTIVITY.        *
002300*  03/19/90   KMO  CR-1401      ADDED DIVIDEND AND INTEREST     *
002400*                                POSTING (TXN-TYPE V/N) SHARING *
002500*                                THE CASH-ONLY POSTING          *
002600*                                PARAGRAPH WITH DEPOSIT AND     *
002700*                                WITHDRAWAL.                    *
002800*  06/14/91   KMO  CR-1340      HOLDING TABLE SEARCH WIDENED TO *
002900*                                50 OCCURRENCES PER PORTFOLIO   *
003000*                                TO MATCH THE MASTER FILE       *
003100*                                CHANGE.                        *
003200*  09/08/91   KMO  PRB-04471    CORRECTED WEIGHTED-AVERAGE-COST *
003300*                                RECALCULATION ON AN EXISTING   *
003400*                                LOT - AVERAGE COST IS NOW      *
003500*                                ROUNDED TO 2 DECIMAL PLACES    *
003600*                                BEFORE BEING STORED IN THE     *
003700*                                4-DECIMAL HOLDING FIELD,       *
003800*                                MATCHING THE FRONT-END ORDER   *
003900*                                ENTRY SYSTEM'S OWN ROUNDING.   *
004000*  02/22/94   TWF  CR-1602      ADDED PORTFOLIO-ID CONTROL      *
004100*                                BREAK ON THE PRINTED REPORT -  *
004200*                                SUBTOTAL OF TRANSACTIONS       *
004300*                                POSTED AND NET CASH MOVEMENT   *
004400*                                PER PORTFOLIO.                 *
004500*  07/19/95   DPA  PRB-04988    SELL AGAINST A HOLDING NOT ON   *
004600*                                FILE NOW WRITES TO THE         *
004700*                                EXCEPTION LOG INSTEAD OF       *
004800*                                ABENDING THE RUN - POSTING     *
004900*                                CONTINUES WITH THE NEXT        *
005000*                                TRANSACTION.                   *
005100*  12/09/98   SLN  Y2K-0091     YEAR 2000 REMEDIATION -         *
005200*                                VERIFIED ALL DATE FIELDS       *
005300*                                CARRIED THROUGH FROM THE COPY  *
005400*                                MEMBERS ARE FULL 4-DIGIT       *
005500*                                (CC/YY SPLIT) - NO CHANGE      *
005600*                                REQUIRED.                      *
005700*  04/05/99   SLN  Y2K-0091     Y2K SIGN-OFF - RECOMPILED AND   *
005800*                                RETESTED AGAINST 01/01/2000    *
005900*                                DATED TEST DECK, INCLUDING A   *
006000*                                FULL POSTING RUN.              *
006100*  06/30/00   DPA  PRB-05201    GUARD CONDITION NOW CHECKS      *
006200*                                TRXN-STATUS-CDE AGAINST THE    *
006300*                                NEW P/R/C/F/X LIFECYCLE CODES  *
006400*                                - ONLY 'C' (COMPLETED)         *
006500*                                TRANSACTIONS ARE POSTED, ALL   *
006600*                                OTHERS ARE COUNTED AS SKIPPED- *
006700*                                NOT-COMPLETED.                 *
006800*  05/11/03   MTC  CR-1877      ADDED GRAND-TOTAL-VALUE         *
006900*                                ACCUMULATION AND SUMMARY LINE  *
007000*                                FOR THE END-OF-RUN TOTAL OF    *
007100*                                ALL PORTFOLIOS' TOTAL-VALUE.   *
007200*  08/14/06   MTC  WO-3390      REMOVED A FULLY-LIQUIDATED      *
007300*                                HOLDING FROM THE TABLE BY      *
007400*                                SHIFTING SUBSEQUENT ENTRIES    *
007500*                                DOWN RATHER THAN LEAVING A     *
007600*                                GAP - HOLDING-COUNT WAS BEING  *
007700*                                OVERSTATED ON PORTFOLIOS WITH  *
007800*                                A MID-TABLE SALE.              *
007900*****************************************************************
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT TRANSACTION-BATCH-FILE ASSIGN TO "TRXNBTCH"
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WS-TRXN-FILE-STATUS.
008900     SELECT PORTFOLIO-MASTER-FILE ASSIGN TO "PRTFMSTR"
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS WS-PRTF-FILE-STATUS.
009200     SELECT EXCEPTION-LOG-FILE ASSIGN TO "EXCPLOG"
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS WS-EXCP-FILE-STATUS.
009500     SELECT POSTING-REPORT-FILE ASSIGN TO "PSTGRPT"
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS WS-PSTG-FILE-STATUS.
009800 DATA DIVISION.
009900 FILE SECTION.
010000*
010100*    INCOMING TRANSACTION BATCH - NOT REQUIRED TO BE SORTED.
010200*    PORTFOLIO LOOKUP IS BY TABLE SEARCH, NOT KEY SEQUENCE.
010300*
010400 FD  TRANSACTION-BATCH-FILE.
010500 01  TRXN-BATCH-RECORD.
010600     05  TRXN-RECORD-TYPE-CDE          PIC X(3).
010700         88  TRXN-IS-BATCH-RECORD          VALUE 'TXB'.
010800     05  TRXN-SEQUENCE-NUMBER          PIC 9(3).
010900     05  TRXN-ID                       PIC X(10).
011000     05  TRXN-PORTFOLIO-ID             PIC X(10).
011100     05  TRXN-ACCOUNT-NUMBER           PIC X(12).
011200     05  TRXN-TYPE-CDE                 PIC X(1).
011300         88  TRXN-TYPE-BUY                  VALUE 'B'.
011400         88  TRXN-TYPE-SELL                 VALUE 'S'.
011500         88  TRXN-TYPE-DEPOSIT              VALUE 'D'.
011600         88  TRXN-TYPE-WITHDRAWAL           VALUE 'W'.
011700         88  TRXN-TYPE-DIVIDEND             VALUE 'V'.
011800         88  TRXN-TYPE-INTEREST             VALUE 'N'.
011900     05  TRXN-SYMBOL                   PIC X(10).
012000     05  TRXN-ASSET-NAME               PIC X(30).
012100     05  TRXN-QUANTITY-CT              PIC S9(7)V999
012200             SIGN TRAILING SEPARATE.
012300     05  TRXN-PRICE-AT                 PIC S9(7)V9999
012400             SIGN TRAILING SEPARATE.
012500     05  TRXN-AMOUNT-AT                PIC S9(9)V99
012600             SIGN TRAILING SEPARATE.
012700     05  TRXN-COMMISSION-AT            PIC S9(7)V99
012800             SIGN TRAILING SEPARATE.
012900     05  TRXN-TOTAL-AMOUNT-AT          PIC S9(9)V99
013000             SIGN TRAILING SEPARATE.
013100     05  TRXN-STATUS-CDE               PIC X(1).
013200         88  TRXN-STATUS-PENDING            VALUE 'P'.
013300         88  TRXN-STATUS-PROCESSING         VALUE 'R'.
013400         88  TRXN-STATUS-COMPLETED          VALUE 'C'.
013500         88  TRXN-STATUS-FAILED             VALUE 'F'.
013600         88  TRXN-STATUS-CANCELLED          VALUE 'X'.
013700     05  FILLER                        PIC X(9).
013800*
013900*    PORTFOLIO MASTER - READ IN FULL AT START OF RUN INTO
014000*    WS-PORTFOLIO-TABLE, REWRITTEN IN FULL AT END OF RUN.
014100*
014200 FD  PORTFOLIO-MASTER-FILE.
014300 01  PRTF-MASTER-RECORD.
014400     05  PRTF-RECORD-TYPE-CDE          PIC X(3).
014500         88  PRTF-IS-MASTER-RECORD         VALUE 'PRM'.
014600     05  PRTF-SEQUENCE-NUMBER          PIC 9(3).
014700     05  PRTF-PORTFOLIO-ID             PIC X(10).
014800     05  PRTF-CLIENT-ID                PIC X(10).
014900     05  PRTF-CLIENT-NAME              PIC X(30).
015000     05  PRTF-ACCOUNT-NUMBER           PIC X(12).
015100     05  PRTF-CURRENCY-CDE             PIC X(3).
015200     05  PRTF-CASH-BALANCE-AT          PIC S9(9)V99
015300             SIGN TRAILING SEPARATE.
015400     05  PRTF-TOTAL-VALUE-AT           PIC S9(9)V99
015500             SIGN TRAILING SEPARATE.
015600     05  PRTF-STATUS-CDE               PIC X(1).
015700         88  PRTF-STATUS-ACTIVE             VALUE 'A'.
015800         88  PRTF-STATUS-INACTIVE           VALUE 'I'.
015900         88  PRTF-STATUS-SUSPENDED          VALUE 'S'.
016000         88  PRTF-STATUS-CLOSED             VALUE 'C'.
016100     05  PRTF-HOLDING-COUNT            PIC S9(3)
016200             SIGN TRAILING SEPARATE.
016300     05  PRTF-HOLDING-TABLE OCCURS 50 TIMES.
016400         10  PRTF-HOLDING-SYMBOL           PIC X(10).
016500         10  PRTF-HOLDING-NAME             PIC X(30).
016600         10  PRTF-HOLDING-ASSET-TYPE-CDE   PIC X(12).
016700         10  PRTF-HOLDING-QUANTITY-CT      PIC S9(7)V999
016800                 SIGN TRAILING SEPARATE.
016900         10  PRTF-HOLDING-AVG-COST-AT      PIC S9(7)V9999
017000                 SIGN TRAILING SEPARATE.
017100         10  PRTF-HOLDING-CUR-PRICE-AT     PIC S9(7)V9999
017200                 SIGN TRAILING SEPARATE.
017300         10  PRTF-HOLDING-MKT-VALUE-AT     PIC S9(9)V99
017400                 SIGN TRAILING SEPARATE.
017500         10  PRTF-HOLDING-UNREAL-GL-AT     PIC S9(9)V99
017600                 SIGN TRAILING SEPARATE.
017700         10  PRTF-HOLDING-UNREAL-GL-PCT    PIC S9(5)V9999
017800                 SIGN TRAILING SEPARATE.
017900         10  FILLER                        PIC X(9).
018000     05  FILLER                        PIC X(20).
018100*
018200*    ONE LINE WRITTEN PER SKIPPED TRANSACTION (PORTFOLIO NOT
018300*    FOUND OR SELL AGAINST A NON-EXISTENT HOLDING).
018400*
018500 FD  EXCEPTION-LOG-FILE.
018600 01  EXCP-LOG-RECORD.
018700     05  EXCP-RECORD-TYPE-CDE          PIC X(2).
018800         88  EXCP-RECORD-HEADER            VALUE 'HH'.
018900         88  EXCP-RECORD-DETAIL            VALUE 'DD'.
019000         88  EXCP-RECORD-TRAILER           VALUE 'TT'.
019100     05  EXCP-RUN-DTE.
019200         10  EXCP-RUN-YYYY-DTE.
019300             15  EXCP-RUN-CC-DTE           PIC 9(2).
019400             15  EXCP-RUN-YY-DTE           PIC 9(2).
019500         10  EXCP-RUN-MM-DTE               PIC 9(2).
019600         10  EXCP-RUN-DD-DTE               PIC 9(2).
019700     05  EXCP-DETAIL-TRANSMIT-AREA.
019800         10  EXCP-TXN-ID                   PIC X(10).
019900         10  EXCP-TXN-PORTFOLIO-ID         PIC X(10).
020000         10  EXCP-TXN-SYMBOL               PIC X(10).
020100         10  EXCP-REASON-CDE               PIC X(2).
020200             88  EXCP-REASON-PORTFOLIO-NF      VALUE 'PF'.
020300             88  EXCP-REASON-SELL-NO-HOLDING   VALUE 'SH'.
020400         10  EXCP-REASON-TEXT              PIC X(40).
020500         10  FILLER                        PIC X(11).
020600     05  EXCP-TRAILER-TRANSMIT-AREA
020700             REDEFINES EXCP-DETAIL-TRANSMIT-AREA.
020800         10  EXCP-TOTAL-EXCEPTIONS-CT      PIC 9(9).
020900         10  FILLER                        PIC X(74).
021000     05  EXCP-HEADER-TRANSMIT-AREA
021100             REDEFINES EXCP-DETAIL-TRANSMIT-AREA.
021200         10  EXCP-RUN-ID                   PIC X(8).
021300         10  FILLER                        PIC X(75).
021400*
021500*    ONE 132-BYTE PRINT LINE SLOT SHARED BY THE HEADER, DETAIL,
021600*    CONTROL-BREAK, AND SUMMARY LINES OF THE POSTING RUN
021700*    REPORT.  PSTG-RECORD-TYPE-CDE TELLS THE READER WHICH
021800*    REDEFINE APPLIES.
021900*
022000 FD  POSTING-REPORT-FILE.
022100 01  PSTG-PRINT-LINE.
022200     05  PSTG-RECORD-TYPE-CDE          PIC X(1).
022300         88  PSTG-LINE-IS-HEADER           VALUE 'H'.
022400         88  PSTG-LINE-IS-DETAIL           VALUE 'D'.
022500         88  PSTG-LINE-IS-BREAK            VALUE 'B'.
022600         88  PSTG-LINE-IS-SUMMARY          VALUE 'S'.
022700     05  PSTG-HEADER-LINE-AREA.
022800         10  PSTG-HDR-RUN-TITLE        PIC X(40).
022900         10  FILLER                    PIC X(5).
023000         10  PSTG-HDR-RUN-DTE.
023100             15  PSTG-HDR-RUN-YYYY-DTE.
023200                 20  PSTG-HDR-RUN-CC-DTE   PIC 9(2).
023300                 20  PSTG-HDR-RUN-YY-DTE   PIC 9(2).
023400             15  PSTG-HDR-RUN-MM-DTE       PIC 9(2).
023500             15  PSTG-HDR-RUN-DD-DTE       PIC 9(2).
023600         10  FILLER                    PIC X(79).
023700     05  PSTG-DETAIL-LINE-AREA REDEFINES PSTG-HEADER-LINE-AREA.
023800         10  PSTG-DTL-TXN-ID           PIC X(10).
023900         10  FILLER                    PIC X(2).
024000         10  PSTG-DTL-PORTFOLIO-ID     PIC X(10).
024100         10  FILLER                    PIC X(2).
024200         10  PSTG-DTL-TXN-TYPE-CDE     PIC X(1).
024300         10  FILLER                    PIC X(2).
024400         10  PSTG-DTL-SYMBOL           PIC X(10).
024500         10  FILLER                    PIC X(2).
024600         10  PSTG-DTL-QUANTITY-CT      PIC ZZZ,ZZ9.999-.
024700         10  FILLER                    PIC X(2).
024800         10  PSTG-DTL-PRICE-AT         PIC ZZZ,ZZ9.9999-.
024900         10  FILLER                    PIC X(2).
025000         10  PSTG-DTL-TOTAL-AMOUNT-AT  PIC ZZZ,ZZZ,ZZ9.99-.
025100         10  FILLER                    PIC X(2).
025200         10  PSTG-DTL-CASH-BALANCE-AT  PIC ZZZ,ZZZ,ZZ9.99-.
025300         10  FILLER                    PIC X(36).
025400     05  PSTG-BREAK-LINE-AREA REDEFINES PSTG-HEADER-LINE-AREA.
025500         10  PSTG-BRK-PORTFOLIO-ID     PIC X(10).
025600         10  FILLER                    PIC X(4).
025700         10  PSTG-BRK-LITERAL-1        PIC X(20).
025800         10  PSTG-BRK-TXN-COUNT-CT     PIC ZZZ,ZZ9.
025900         10  FILLER                    PIC X(2).
026000         10  PSTG-BRK-NET-CASH-MOVE-AT PIC ZZZ,ZZZ,ZZ9.99-.
026100         10  FILLER                    PIC X(2).
026200         10  PSTG-BRK-TOTAL-VALUE-AT   PIC ZZZ,ZZZ,ZZ9.99-.
026300         10  FILLER                    PIC X(57).
026400     05  PSTG-SUMMARY-LINE-AREA REDEFINES PSTG-HEADER-LINE-AREA.
026500         10  PSTG-SUM-LITERAL          PIC X(30).
026600         10  PSTG-SUM-VALUE-CT         PIC ZZZ,ZZ9.
026700         10  FILLER                    PIC X(2).
026800         10  PSTG-SUM-VALUE-AT         PIC ZZZ,ZZZ,ZZ9.99-.
026900         10  FILLER                    PIC X(77).
027000 WORKING-STORAGE SECTION.
027100 01  WS-FILE-STATUS-GROUP.
027200     05  WS-TRXN-FILE-STATUS           PIC X(2).
027300         88  WS-TRXN-STATUS-OK             VALUE '00'.
027400     05  WS-PRTF-FILE-STATUS           PIC X(2).
027500         88  WS-PRTF-STATUS-OK             VALUE '00'.
027600     05  WS-EXCP-FILE-STATUS           PIC X(2).
027700         88  WS-EXCP-STATUS-OK             VALUE '00'.
027800     05  WS-PSTG-FILE-STATUS           PIC X(2).
027900         88  WS-PSTG-STATUS-OK             VALUE '00'.
028000     05  WS-ABEND-FILE-STATUS          PIC X(2).
028100 01  WS-SWITCHES.
028200     05  WS-TRXN-EOF-SWITCH            PIC X(1) VALUE 'N'.
028300         88  WS-TRXN-AT-EOF                VALUE 'Y'.
028400     05  WS-PRTF-EOF-SWITCH            PIC X(1) VALUE 'N'.
028500         88  WS-PRTF-AT-EOF                VALUE 'Y'.
028600     05  WS-PORTFOLIO-FOUND-SWITCH     PIC X(1) VALUE 'N'.
028700         88  WS-PORTFOLIO-WAS-FOUND         VALUE 'Y'.
028800     05  WS-HOLDING-FOUND-SWITCH       PIC X(1) VALUE 'N'.
028900         88  WS-HOLDING-WAS-FOUND           VALUE 'Y'.
029000 01  WS-WORK-COUNTERS.
029100     05  WS-PORTFOLIO-TABLE-CT         PIC S9(4) COMP VALUE ZERO.
029200     05  WS-PORTFOLIO-NDX              PIC S9(4) COMP VALUE ZERO.
029300     05  WS-FOUND-PORTFOLIO-NDX        PIC S9(4) COMP VALUE ZERO.
029400     05  WS-PRIOR-PORTFOLIO-NDX        PIC S9(4) COMP VALUE ZERO.
029500     05  WS-HOLDING-NDX                PIC S9(4) COMP VALUE ZERO.
029600     05  WS-NEXT-HOLDING-NDX           PIC S9(4) COMP VALUE ZERO.
029700     05  WS-FOUND-HOLDING-NDX          PIC S9(4) COMP VALUE ZERO.
029800*
029900*    RUN-WIDE SCALAR COUNTERS ARE CARRIED AS STANDALONE
030000*    77-LEVELS RATHER THAN FOLDED INTO THIS GROUP - SHOP
030100*    HABIT FOR A HANDFUL OF LOOSE SCRATCH ITEMS THAT DO NOT
030200*    BELONG TO ANY ONE FUNCTIONAL AREA (SAME HABIT AS THE
030300*    LAYOUT-CHECK COUNTER IN THE FIVE COPY MEMBERS).
030400 77  WS-TRANSACTIONS-READ-CT       PIC S9(7) COMP VALUE ZERO.
030500 77  WS-REPORT-LINE-CT             PIC S9(7) COMP VALUE ZERO.
030600 77  WS-EXCEPTIONS-WRITTEN-CT      PIC S9(7) COMP VALUE ZERO.
030700 01  WS-CONTROL-BREAK-FIELDS.
030800     05  WS-PRIOR-PORTFOLIO-ID         PIC X(10) VALUE SPACES.
030900     05  WS-BREAK-TXN-COUNT-CT         PIC S9(7) COMP VALUE ZERO.
031000     05  WS-BREAK-NET-CASH-MOVE-AT     PIC S9(11)V99
031100             SIGN TRAILING SEPARATE VALUE ZERO.
031200 01  WS-CALC-WORK-FIELDS.
031300     05  WS-NEW-QUANTITY-CT            PIC S9(7)V999
031400             SIGN TRAILING SEPARATE.
031500     05  WS-EXISTING-TOTAL-COST-AT     PIC S9(13)V9999
031600             SIGN TRAILING SEPARATE.
031700     05  WS-NEW-TOTAL-COST-AT          PIC S9(13)V9999
031800             SIGN TRAILING SEPARATE.
031900     05  WS-NEW-AVG-COST-2DP-AT        PIC S9(7)V99
032000             SIGN TRAILING SEPARATE.
032100     05  WS-TOTAL-COST-AT              PIC S9(13)V9999
032200             SIGN TRAILING SEPARATE.
032300     05  WS-UNREAL-GL-RATIO            PIC S9(5)V9999
032400             SIGN TRAILING SEPARATE.
032500     05  WS-PORTFOLIO-VALUE-SUM-AT     PIC S9(11)V99
032600             SIGN TRAILING SEPARATE.
032700 01  WS-RUN-TOTALS.
032800     05  WS-BUY-POSTED-CT              PIC S9(7) COMP VALUE ZERO.
032900     05  WS-SELL-POSTED-CT             PIC S9(7) COMP VALUE ZERO.
033000     05  WS-DEPOSIT-POSTED-CT          PIC S9(7) COMP VALUE ZERO.
033100     05  WS-WITHDRAWAL-POSTED-CT       PIC S9(7) COMP VALUE ZERO.
033200     05  WS-DIVIDEND-POSTED-CT         PIC S9(7) COMP VALUE ZERO.
033300     05  WS-INTEREST-POSTED-CT         PIC S9(7) COMP VALUE ZERO.
033400     05  WS-SKIP-NOT-COMPLETED-CT      PIC S9(7) COMP VALUE ZERO.
033500     05  WS-SKIP-PORTFOLIO-NF-CT       PIC S9(7) COMP VALUE ZERO.
033600     05  WS-SKIP-SELL-NO-HOLDING-CT    PIC S9(7) COMP VALUE ZERO.
033700     05  WS-GRAND-CASH-MOVEMENT-AT     PIC S9(11)V99
033800             SIGN TRAILING SEPARATE VALUE ZERO.
033900     05  WS-GRAND-TOTAL-VALUE-AT       PIC S9(11)V99
034000             SIGN TRAILING SEPARATE VALUE ZERO.
034100*
034200*    IN-MEMORY PORTFOLIO WORKING TABLE - LOADED ONCE FROM THE
034300*    PORTFOLIO MASTER FILE AT START OF RUN, SEARCHED BY
034400*    PORTFOLIO-ID FOR EVERY TRANSACTION, AND REWRITTEN IN FULL
034500*    AT END OF RUN (NO ISAM ON THIS BOX - RANDOM ACCESS BY KEY
034600*    IS A SEQUENTIAL TABLE SEARCH, PER OPERATIONS STANDARD).
034700*
034800 01  WS-PORTFOLIO-TABLE.
034900     05  WS-PORTFOLIO-ENTRY OCCURS 200 TIMES.
035000         10  WS-PT-PORTFOLIO-ID            PIC X(10).
035100         10  WS-PT-CLIENT-ID               PIC X(10).
035200         10  WS-PT-CLIENT-NAME             PIC X(30).
035300         10  WS-PT-ACCOUNT-NUMBER          PIC X(12).
035400         10  WS-PT-CURRENCY-CDE            PIC X(3).
035500         10  WS-PT-CASH-BALANCE-AT         PIC S9(9)V99
035600                 SIGN TRAILING SEPARATE.
035700         10  WS-PT-TOTAL-VALUE-AT          PIC S9(9)V99
035800                 SIGN TRAILING SEPARATE.
035900         10  WS-PT-STATUS-CDE              PIC X(1).
036000         10  WS-PT-HOLDING-COUNT           PIC S9(3) COMP.
036100         10  WS-PT-HOLDING-TABLE OCCURS 50 TIMES.
036200             15  WS-PTH-SYMBOL                 PIC X(10).
036300             15  WS-PTH-NAME                   PIC X(30).
036400             15  WS-PTH-ASSET-TYPE-CDE         PIC X(12).
036500             15  WS-PTH-QUANTITY-CT            PIC S9(7)V999
036600                     SIGN TRAILING SEPARATE.
036700             15  WS-PTH-AVG-COST-AT            PIC S9(7)V9999
036800                     SIGN TRAILING SEPARATE.
036900             15  WS-PTH-CUR-PRICE-AT           PIC S9(7)V9999
037000                     SIGN TRAILING SEPARATE.
037100             15  WS-PTH-MKT-VALUE-AT           PIC S9(9)V99
037200                     SIGN TRAILING SEPARATE.
037300             15  WS-PTH-UNREAL-GL-AT           PIC S9(9)V99
037400                     SIGN TRAILING SEPARATE.
037500             15  WS-PTH-UNREAL-GL-PCT          PIC S9(5)V9999
037600                     SIGN TRAILING SEPARATE.
037700 PROCEDURE DIVISION.
037800*****************************************************************
037900*    MAIN LINE - INITIALIZE, POST THE BATCH, TERMINATE.        *
038000*****************************************************************
038100 0000-MAIN-LINE.
038200     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
038300     PERFORM 2000-PROCESS-TXN-FILE THRU 2000-EXIT
038400         UNTIL WS-TRXN-AT-EOF.
038500     PERFORM 9000-TERMINATION THRU 9000-EXIT.
038600     STOP RUN.
038700*****************************************************************
038800*    1000 SERIES - OPEN FILES, LOAD THE PORTFOLIO TABLE, PRIME  *
038900*    THE READ.                                                 *
039000*****************************************************************
039100 1000-INITIALIZATION.
039200     OPEN INPUT TRANSACTION-BATCH-FILE.
039300     IF NOT WS-TRXN-STATUS-OK
039400         MOVE WS-TRXN-FILE-STATUS TO WS-ABEND-FILE-STATUS
039500         GO TO 9900-FILE-ERROR
039600     END-IF.
039700     OPEN OUTPUT EXCEPTION-LOG-FILE.
039800     IF NOT WS-EXCP-STATUS-OK
039900         MOVE WS-EXCP-FILE-STATUS TO WS-ABEND-FILE-STATUS
040000         GO TO 9900-FILE-ERROR
040100     END-IF.
040200     OPEN OUTPUT POSTING-REPORT-FILE.
040300     IF NOT WS-PSTG-STATUS-OK
040400         MOVE WS-PSTG-FILE-STATUS TO WS-ABEND-FILE-STATUS
040500         GO TO 9900-FILE-ERROR
040600     END-IF.
040700     PERFORM 1100-LOAD-PORTFOLIO-TABLE THRU 1100-EXIT.
040800     PERFORM 1200-WRITE-EXCP-HEADER THRU 1200-EXIT.
040900     PERFORM 1300-WRITE-REPORT-HEADER THRU 1300-EXIT.
041000     MOVE 'N' TO WS-TRXN-EOF-SWITCH.
041100     PERFORM 2010-READ-TRXN-RECORD THRU 2010-EXIT.
041200 1000-EXIT.
041300     EXIT.
041400 1100-LOAD-PORTFOLIO-TABLE.
041500*
041600*    THE ENTIRE PORTFOLIO MASTER IS BROUGHT INTO
041700*    WS-PORTFOLIO-TABLE BEFORE THE FIRST TRANSACTION IS READ -
041800*    THE POSTING LOOP BELOW NEEDS RANDOM ACCESS TO ANY PORTFOLIO
041900*    ON ANY TRANSACTION, AND THIS SHOP'S MASTER FILE HAS NO
042000*    ALTERNATE-KEY ACCESS METHOD BUILT IN, SO IT IS READ ONCE
042100*    SEQUENTIALLY AND HELD IN MEMORY FOR THE LIFE OF THE RUN.
042200*
042300     OPEN INPUT PORTFOLIO-MASTER-FILE.
042400     IF NOT WS-PRTF-STATUS-OK
042500         MOVE WS-PRTF-FILE-STATUS TO WS-ABEND-FILE-STATUS
042600         GO TO 9900-FILE-ERROR
042700     END-IF.
042800     MOVE 'N' TO WS-PRTF-EOF-SWITCH.
042900     MOVE ZERO TO WS-PORTFOLIO-TABLE-CT.
043000     PERFORM 1110-READ-PRTF-RECORD THRU 1110-EXIT.
043100     PERFORM 1120-ADD-PORTFOLIO-ENTRY THRU 1120-EXIT
043200         UNTIL WS-PRTF-AT-EOF.
043300     CLOSE PORTFOLIO-MASTER-FILE.
043400 1100-EXIT.
043500     EXIT.
043600 1110-READ-PRTF-RECORD.
043700*
043800*    PRIMING READ / LOOP READ FOR THE MASTER LOAD - SAME
043900*    READ-AHEAD SHAPE THE TRANSACTION FILE LOOP USES FURTHER
044000*    DOWN AT 2010-READ-TRXN-RECORD.
044100*
044200     READ PORTFOLIO-MASTER-FILE
044300         AT END
044400             MOVE 'Y' TO WS-PRTF-EOF-SWITCH
044500     END-READ.
044600 1110-EXIT.
044700     EXIT.
044800 1120-ADD-PORTFOLIO-ENTRY.
044900*
045000*    COPIES ONE MASTER RECORD INTO THE NEXT FREE SLOT OF
045100*    WS-PORTFOLIO-TABLE, FIELD BY FIELD, THEN UNROLLS ITS
045200*    HOLDING TABLE THE SAME WAY VIA 1121-COPY-HOLDING-ENTRY.
045300*
045400     ADD 1 TO WS-PORTFOLIO-TABLE-CT.
045500     MOVE WS-PORTFOLIO-TABLE-CT TO WS-PORTFOLIO-NDX.
045600     MOVE PRTF-PORTFOLIO-ID TO
045700         WS-PT-PORTFOLIO-ID (WS-PORTFOLIO-NDX).
045800     MOVE PRTF-CLIENT-ID TO
045900         WS-PT-CLIENT-ID (WS-PORTFOLIO-NDX).
046000     MOVE PRTF-CLIENT-NAME TO
046100         WS-PT-CLIENT-NAME (WS-PORTFOLIO-NDX).
046200     MOVE PRTF-ACCOUNT-NUMBER TO
046300         WS-PT-ACCOUNT-NUMBER (WS-PORTFOLIO-NDX).
046400     MOVE PRTF-CURRENCY-CDE TO
046500         WS-PT-CURRENCY-CDE (WS-PORTFOLIO-NDX).
046600     MOVE PRTF-CASH-BALANCE-AT TO
046700         WS-PT-CASH-BALANCE-AT (WS-PORTFOLIO-NDX).
046800     MOVE PRTF-TOTAL-VALUE-AT TO
046900         WS-PT-TOTAL-VALUE-AT (WS-PORTFOLIO-NDX).
047000     MOVE PRTF-STATUS-CDE TO
047100         WS-PT-STATUS-CDE (WS-PORTFOLIO-NDX).
047200     MOVE PRTF-HOLDING-COUNT TO
047300         WS-PT-HOLDING-COUNT (WS-PORTFOLIO-NDX).
047400     PERFORM 1121-COPY-HOLDING-ENTRY THRU 1121-EXIT
047500         VARYING WS-HOLDING-NDX FROM 1 BY 1
047600         UNTIL WS-HOLDING-NDX > 50.
047700     PERFORM 1110-READ-PRTF-RECORD THRU 1110-EXIT.
047800 1120-EXIT.
047900     EXIT.
048000 1121-COPY-HOLDING-ENTRY.
048100     MOVE PRTF-HOLDING-SYMBOL (WS-HOLDING-NDX) TO
048200         WS-PTH-SYMBOL (WS-PORTFOLIO-NDX WS-HOLDING-NDX).
048300     MOVE PRTF-HOLDING-NAME (WS-HOLDING-NDX) TO
048400         WS-PTH-NAME (WS-PORTFOLIO-NDX WS-HOLDING-NDX).
048500     MOVE PRTF-HOLDING-ASSET-TYPE-CDE (WS-HOLDING-NDX) TO
048600         WS-PTH-ASSET-TYPE-CDE (WS-PORTFOLIO-NDX WS-HOLDING-NDX).
048700     MOVE PRTF-HOLDING-QUANTITY-CT (WS-HOLDING-NDX) TO
048800         WS-PTH-QUANTITY-CT (WS-PORTFOLIO-NDX WS-HOLDING-NDX).
048900     MOVE PRTF-HOLDING-AVG-COST-AT (WS-HOLDING-NDX) TO
049000         WS-PTH-AVG-COST-AT (WS-PORTFOLIO-NDX WS-HOLDING-NDX).
049100     MOVE PRTF-HOLDING-CUR-PRICE-AT (WS-HOLDING-NDX) TO
049200         WS-PTH-CUR-PRICE-AT (WS-PORTFOLIO-NDX WS-HOLDING-NDX).
049300     MOVE PRTF-HOLDING-MKT-VALUE-AT (WS-HOLDING-NDX) TO
049400         WS-PTH-MKT-VALUE-AT (WS-PORTFOLIO-NDX WS-HOLDING-NDX).
049500     MOVE PRTF-HOLDING-UNREAL-GL-AT (WS-HOLDING-NDX) TO
049600         WS-PTH-UNREAL-GL-AT (WS-PORTFOLIO-NDX WS-HOLDING-NDX).
049700     MOVE PRTF-HOLDING-UNREAL-GL-PCT (WS-HOLDING-NDX) TO
049800         WS-PTH-UNREAL-GL-PCT (WS-PORTFOLIO-NDX WS-HOLDING-NDX).
049900 1121-EXIT.
050000     EXIT.
050100 1200-WRITE-EXCP-HEADER.
050200     MOVE SPACES TO EXCP-LOG-RECORD.
050300     MOVE 'HH' TO EXCP-RECORD-TYPE-CDE.
050400     MOVE ZERO TO EXCP-RUN-CC-DTE EXCP-RUN-YY-DTE
050500         EXCP-RUN-MM-DTE EXCP-RUN-DD-DTE.
050600     MOVE 'PTPERUN1' TO EXCP-RUN-ID.
050700     WRITE EXCP-LOG-RECORD.
050800 1200-EXIT.
050900     EXIT.
051000 1300-WRITE-REPORT-HEADER.
051100*
051200*    RUN-DATE ON THE HEADER LINE IS LEFT AT ZERO HERE - THE
051300*    ACTUAL RUN DATE IS STAMPED IN BY THE JCL DATE-CARD STEP
051400*    THAT PRECEDES THIS PROGRAM IN THE PRODUCTION STREAM, NOT BY
051500*    THE PROGRAM ITSELF, SO THE FIELD IS CARRIED ON THE LAYOUT
051600*    BUT NOT POPULATED HERE.
051700*
051800     MOVE SPACES TO PSTG-PRINT-LINE.
051900     MOVE 'H' TO PSTG-RECORD-TYPE-CDE.
052000     MOVE 'PORTFOLIO TRANSACTION POSTING RUN' TO
052100         PSTG-HDR-RUN-TITLE.
052200     MOVE ZERO TO PSTG-HDR-RUN-CC-DTE PSTG-HDR-RUN-YY-DTE
052300         PSTG-HDR-RUN-MM-DTE PSTG-HDR-RUN-DD-DTE.
052400     WRITE PSTG-PRINT-LINE AFTER ADVANCING C01.
052500 1300-EXIT.
052600     EXIT.
052700*****************************************************************
052800*    2000 SERIES - TRANSACTION READ/POST LOOP.                 *
052900*****************************************************************
053000 2000-PROCESS-TXN-FILE.
053100*
053200*    ONE PASS OF THE MAIN LOOP PER TRANSACTION RECORD.  AMOUNTS
053300*    ARE CALCULATED BEFORE THE COMPLETED-ONLY GUARD SO A
053400*    NOT-COMPLETED RECORD STILL GETS A FULLY-FORMED
053500*    TRXN-TOTAL-AMOUNT-AT IN WORKING STORAGE, IN CASE A FUTURE
053600*    ENHANCEMENT NEEDS TO LOG THE AMOUNT ON THE SKIP.
053700*
053800     ADD 1 TO WS-TRANSACTIONS-READ-CT.
053900     PERFORM 2100-CALC-TXN-AMOUNTS THRU 2100-EXIT.
054000*
054100*    GUARD RULE - BUSINESS RULE 9.  ONLY A TRANSACTION THAT HAS
054200*    REACHED COMPLETED STATUS ON THE FRONT END IS ELIGIBLE TO
054300*    POST.  PENDING/PROCESSING/FAILED/CANCELLED ALL FALL THROUGH
054400*    TO THE NOT-COMPLETED SKIP BELOW.
054500*
054600     IF TRXN-STATUS-COMPLETED
054700         PERFORM 2200-FIND-PORTFOLIO THRU 2200-EXIT
054800         IF WS-PORTFOLIO-WAS-FOUND
054900             PERFORM 2850-CONTROL-BREAK THRU 2850-EXIT
055000             PERFORM 2300-POST-TRANSACTION THRU 2300-EXIT
055100         ELSE
055200             ADD 1 TO WS-SKIP-PORTFOLIO-NF-CT
055300             MOVE 'PF' TO EXCP-REASON-CDE
055400             PERFORM 2900-WRITE-EXCEPTION THRU 2900-EXIT
055500         END-IF
055600     ELSE
055700*        06/30/00 DPA - NON-COMPLETED STATUS IS SKIPPED, NOT       PRB5201
055800*        AN EXCEPTION - COUNTED ON THE SUMMARY LINE ONLY.
055900         ADD 1 TO WS-SKIP-NOT-COMPLETED-CT
056000     END-IF.
056100     PERFORM 2010-READ-TRXN-RECORD THRU 2010-EXIT.
056200 2000-EXIT.
056300     EXIT.
056400 2010-READ-TRXN-RECORD.
056500     READ TRANSACTION-BATCH-FILE
056600         AT END
056700             MOVE 'Y' TO WS-TRXN-EOF-SWITCH
056800     END-READ.
056900 2010-EXIT.
057000     EXIT.
057100*
057200*    TRANSACTION AMOUNT/TOTAL CALCULATION - BUSINESS RULE 6.
057300*    TRXN-STATUS-CDE ARRIVES ALREADY SET BY THE FRONT-END ORDER
057400*    ENTRY / CASH MANAGEMENT SYSTEM AND IS NOT ALTERED HERE -
057500*    THE COMPLETED-ONLY GUARD IN 2000-PROCESS-TXN-FILE RELIES
057600*    ON WHAT WAS RECEIVED.
057700*
057800 2100-CALC-TXN-AMOUNTS.
057900     IF TRXN-TYPE-BUY OR TRXN-TYPE-SELL
058000         MULTIPLY TRXN-QUANTITY-CT BY TRXN-PRICE-AT
058100             GIVING TRXN-AMOUNT-AT ROUNDED
058200     END-IF.
058300     ADD TRXN-AMOUNT-AT TRXN-COMMISSION-AT
058400         GIVING TRXN-TOTAL-AMOUNT-AT.
058500 2100-EXIT.
058600     EXIT.
058700 2200-FIND-PORTFOLIO.
058800*
058900*    STRAIGHT SEQUENTIAL SEARCH OF WS-PORTFOLIO-TABLE BY
059000*    PORTFOLIO-ID - THE TABLE IS NOT KEPT IN PORTFOLIO-ID
059100*    SEQUENCE (IT IS LOADED IN MASTER-FILE ORDER), SO THERE IS
059200*    NO BINARY SEARCH TO BE HAD HERE WITHOUT SORTING THE TABLE
059300*    FIRST, WHICH THIS SHOP HAS NOT SEEN THE NEED TO DO GIVEN
059400*    THE MODEST NUMBER OF PORTFOLIOS PER RUN.
059500*
059600     MOVE 'N' TO WS-PORTFOLIO-FOUND-SWITCH.
059700     MOVE ZERO TO WS-FOUND-PORTFOLIO-NDX.
059800     PERFORM 2210-SEARCH-PORTFOLIO-ENTRY THRU 2210-EXIT
059900         VARYING WS-PORTFOLIO-NDX FROM 1 BY 1
060000         UNTIL WS-PORTFOLIO-NDX > WS-PORTFOLIO-TABLE-CT
060100            OR WS-PORTFOLIO-WAS-FOUND.
060200 2200-EXIT.
060300     EXIT.
060400 2210-SEARCH-PORTFOLIO-ENTRY.
060500*
060600*    ONE COMPARE PER PASS OF THE VARYING LOOP ABOVE.
060700*
060800     IF TRXN-PORTFOLIO-ID = WS-PT-PORTFOLIO-ID (WS-PORTFOLIO-NDX)
060900         MOVE 'Y' TO WS-PORTFOLIO-FOUND-SWITCH
061000         MOVE WS-PORTFOLIO-NDX TO WS-FOUND-PORTFOLIO-NDX
061100     END-IF.
061200 2210-EXIT.
061300     EXIT.
061400 2300-POST-TRANSACTION.
061500*
061600*    DISPATCH BY TRANSACTION TYPE - DEPOSIT, WITHDRAWAL,
061700*    DIVIDEND AND INTEREST ALL SHARE 2330-POST-CASH-TXN SINCE
061800*    EACH IS A PURE CASH MOVEMENT AGAINST THE PORTFOLIO WITH NO
061900*    HOLDING TABLE INVOLVEMENT - ONLY THE DIRECTION OF THE MOVE
062000*    DIFFERS, AND THAT IS DECIDED INSIDE 2330 ITSELF.
062100*
062200     EVALUATE TRUE
062300         WHEN TRXN-TYPE-BUY
062400             PERFORM 2310-POST-BUY-TXN THRU 2310-EXIT
062500         WHEN TRXN-TYPE-SELL
062600             PERFORM 2320-POST-SELL-TXN THRU 2320-EXIT
062700         WHEN TRXN-TYPE-DEPOSIT
062800             PERFORM 2330-POST-CASH-TXN THRU 2330-EXIT
062900         WHEN TRXN-TYPE-WITHDRAWAL
063000             PERFORM 2330-POST-CASH-TXN THRU 2330-EXIT
063100         WHEN TRXN-TYPE-DIVIDEND
063200             PERFORM 2330-POST-CASH-TXN THRU 2330-EXIT
063300         WHEN TRXN-TYPE-INTEREST
063400             PERFORM 2330-POST-CASH-TXN THRU 2330-EXIT
063500     END-EVALUATE.
063600 2300-EXIT.
063700     EXIT.
063800*
063900*    BUY TRANSACTION - BUSINESS RULE 1.
064000*
064100 2310-POST-BUY-TXN.
064200*
064300*    BUY TRANSACTION - BUSINESS RULE 1.  A BUY EITHER ADDS TO AN
064400*    EXISTING LOT (WEIGHTED-AVERAGE COST RECOMPUTED) OR OPENS A
064500*    BRAND NEW LOT IN THE HOLDING TABLE - EITHER WAY THE CASH
064600*    LEG MOVES OUT OF THE PORTFOLIO'S CASH-BALANCE-AT AND OUT OF
064700*    BOTH THE CONTROL-BREAK AND GRAND CASH-MOVEMENT ACCUMULATORS.
064800*
064900     PERFORM 2400-FIND-HOLDING THRU 2400-EXIT.
065000     IF WS-HOLDING-WAS-FOUND
065100         PERFORM 2311-BUY-EXISTING-LOT THRU 2311-EXIT
065200     ELSE
065300         PERFORM 2312-BUY-NEW-LOT THRU 2312-EXIT
065400     END-IF.
065500*
065600*    CASH LEG - SUBTRACT THE FULL AMOUNT PAID (PRICE TIMES
065700*    QUANTITY PLUS COMMISSION) FROM THE PORTFOLIO'S CASH BALANCE
065800*    AND FROM BOTH RUNNING CASH-MOVEMENT ACCUMULATORS.
065900*
066000     SUBTRACT TRXN-TOTAL-AMOUNT-AT FROM
066100         WS-PT-CASH-BALANCE-AT (WS-FOUND-PORTFOLIO-NDX).
066200     SUBTRACT TRXN-TOTAL-AMOUNT-AT FROM WS-BREAK-NET-CASH-MOVE-AT.
066300     SUBTRACT TRXN-TOTAL-AMOUNT-AT FROM WS-GRAND-CASH-MOVEMENT-AT.
066400*
066500*    PORTFOLIO TOTAL-VALUE MUST BE RECOMPUTED AFTER EVERY BUY -
066600*    CASH WENT DOWN, HOLDING MARKET VALUE WENT UP, AND THE TWO
066700*    DO NOT NET TO ZERO UNLESS THE FILL PRICE EQUALS THE PRIOR
066800*    CLOSE.
066900*
067000     PERFORM 2700-CALC-PORTFOLIO-VALUE THRU 2700-EXIT.
067100     ADD 1 TO WS-BUY-POSTED-CT.
067200     PERFORM 2800-WRITE-DETAIL-LINE THRU 2800-EXIT.
067300     ADD 1 TO WS-BREAK-TXN-COUNT-CT.
067400 2310-EXIT.
067500     EXIT.
067600*
067700*    09/08/91 KMO - AVERAGE COST IS ROUNDED TO 2 DECIMAL PLACES    PRB4471
067800*    BEFORE IT IS STORED IN THE 4-DECIMAL HOLDING FIELD.
067900*
068000 2311-BUY-EXISTING-LOT.
068100*
068200*    NEW QUANTITY IS SIMPLY THE OLD LOT PLUS THE SHARES JUST
068300*    BOUGHT.
068400*
068500     ADD WS-PTH-QUANTITY-CT (WS-FOUND-PORTFOLIO-NDX
068600                              WS-FOUND-HOLDING-NDX)
068700         TRXN-QUANTITY-CT GIVING WS-NEW-QUANTITY-CT.
068800*
068900*    EXISTING-TOTAL-COST IS THE BOOK VALUE OF THE LOT BEFORE THIS
069000*    FILL - OLD QUANTITY TIMES THE AVERAGE COST ALREADY ON FILE.
069100*
069200     COMPUTE WS-EXISTING-TOTAL-COST-AT ROUNDED =
069300         WS-PTH-QUANTITY-CT (WS-FOUND-PORTFOLIO-NDX
069400                              WS-FOUND-HOLDING-NDX) *
069500         WS-PTH-AVG-COST-AT (WS-FOUND-PORTFOLIO-NDX
069600                              WS-FOUND-HOLDING-NDX).
069700*
069800*    NEW-TOTAL-COST ADDS THIS FILL'S OWN COST (TRADE QUANTITY
069900*    TIMES TRADE PRICE, COMMISSION EXCLUDED FROM COST BASIS PER
070000*    THE TRADING DESK'S STANDING INSTRUCTION) TO THE OLD BOOK
070100*    VALUE.
070200*
070300     COMPUTE WS-NEW-TOTAL-COST-AT ROUNDED =
070400         WS-EXISTING-TOTAL-COST-AT +
070500         (TRXN-QUANTITY-CT * TRXN-PRICE-AT).
070600*
070700*    THE BLENDED AVERAGE COST IS ROUNDED TO 2 DECIMAL PLACES
070800*    HERE - AS BOOKED ON THE HOLDING STATEMENT - BEFORE IT GOES
070900*    INTO THE 4-DECIMAL HOLDING FIELD BELOW.  DO NOT DIVIDE
071000*    STRAIGHT INTO THE 4-DECIMAL FIELD OR THE STATEMENT AND THE
071100*    POSTING RECORD WILL DISAGREE IN THE LAST TWO DIGITS.
071200*
071300     COMPUTE WS-NEW-AVG-COST-2DP-AT ROUNDED =
071400         WS-NEW-TOTAL-COST-AT / WS-NEW-QUANTITY-CT.
071500     MOVE WS-NEW-QUANTITY-CT TO
071600         WS-PTH-QUANTITY-CT (WS-FOUND-PORTFOLIO-NDX
071700                              WS-FOUND-HOLDING-NDX).
071800     MOVE WS-NEW-AVG-COST-2DP-AT TO
071900         WS-PTH-AVG-COST-AT (WS-FOUND-PORTFOLIO-NDX
072000                              WS-FOUND-HOLDING-NDX).
072100*
072200*    CURRENT PRICE IS ALWAYS REFRESHED TO THE LAST TRADED PRICE -
072300*    THE POSTING RUN DOUBLES AS THE PRICE UPDATE FEED SINCE THERE
072400*    IS NO SEPARATE MARK-TO-MARKET JOB ON THIS SYSTEM.
072500*
072600     MOVE TRXN-PRICE-AT TO
072700         WS-PTH-CUR-PRICE-AT (WS-FOUND-PORTFOLIO-NDX
072800                               WS-FOUND-HOLDING-NDX).
072900     PERFORM 2600-CALC-HOLDING-VALUE THRU 2600-EXIT.
073000 2311-EXIT.
073100     EXIT.
073200 2312-BUY-NEW-LOT.
073300*
073400*    FIRST TIME THIS SYMBOL HAS BEEN SEEN FOR THE PORTFOLIO -
073500*    OPEN A NEW SLOT AT THE END OF THE HOLDING TABLE AND BUMP
073600*    HOLDING-COUNT SO THE NEXT NEW-LOT BUY OR THE END-OF-RUN
073700*    REWRITE PICKS IT UP.
073800*
073900     ADD 1 TO WS-PT-HOLDING-COUNT (WS-FOUND-PORTFOLIO-NDX).
074000     MOVE WS-PT-HOLDING-COUNT (WS-FOUND-PORTFOLIO-NDX) TO
074100         WS-FOUND-HOLDING-NDX.
074200     MOVE TRXN-SYMBOL TO
074300         WS-PTH-SYMBOL (WS-FOUND-PORTFOLIO-NDX
074400                         WS-FOUND-HOLDING-NDX).
074500     MOVE TRXN-ASSET-NAME TO
074600         WS-PTH-NAME (WS-FOUND-PORTFOLIO-NDX
074700                       WS-FOUND-HOLDING-NDX).
074800*
074900*    ASSET-TYPE-CDE IS HARD-CODED TO STOCK - THE FRONT-END ORDER
075000*    ENTRY SYSTEM DOES NOT YET PASS AN ASSET CLASS ON THE
075100*    TRANSACTION FEED, SO EVERY NEW LOT OPENS AS AN EQUITY
075200*    POSITION UNTIL THAT ENHANCEMENT IS DELIVERED.
075300*
075400     MOVE 'STOCK' TO
075500         WS-PTH-ASSET-TYPE-CDE (WS-FOUND-PORTFOLIO-NDX
075600                                 WS-FOUND-HOLDING-NDX).
075700     MOVE TRXN-QUANTITY-CT TO
075800         WS-PTH-QUANTITY-CT (WS-FOUND-PORTFOLIO-NDX
075900                              WS-FOUND-HOLDING-NDX).
076000*
076100*    A BRAND NEW LOT HAS NO PRIOR COST BASIS - THE FILL PRICE
076200*    ITSELF BECOMES BOTH THE AVERAGE COST AND THE CURRENT PRICE.
076300*
076400     MOVE TRXN-PRICE-AT TO
076500         WS-PTH-AVG-COST-AT (WS-FOUND-PORTFOLIO-NDX
076600                              WS-FOUND-HOLDING-NDX).
076700     MOVE TRXN-PRICE-AT TO
076800         WS-PTH-CUR-PRICE-AT (WS-FOUND-PORTFOLIO-NDX
076900                               WS-FOUND-HOLDING-NDX).
077000     PERFORM 2600-CALC-HOLDING-VALUE THRU 2600-EXIT.
077100 2312-EXIT.
077200     EXIT.
077300*
077400*    SELL TRANSACTION - BUSINESS RULE 2.  07/19/95 DPA -           PRB4988
077500*    A SELL AGAINST A HOLDING NOT ON FILE IS LOGGED AND
077600*    SKIPPED, NOT AN ABEND.
077700*
077800 2320-POST-SELL-TXN.
077900*
078000*    SELL TRANSACTION - BUSINESS RULE 2.  A SELL AGAINST A LOT
078100*    NOT ON FILE IS AN EXCEPTION (SH - SELL WITHOUT HOLDING) -
078200*    THIS SHOP DOES NOT SUPPORT SHORT SALES ON THE POSTING RUN.
078300*
078400     PERFORM 2400-FIND-HOLDING THRU 2400-EXIT.
078500     IF WS-HOLDING-WAS-FOUND
078600         PERFORM 2321-REDUCE-LOT THRU 2321-EXIT
078700*
078800*        CASH LEG - PROCEEDS OF THE SALE (PRICE TIMES QUANTITY
078900*        LESS COMMISSION) COME BACK INTO THE PORTFOLIO'S CASH
079000*        BALANCE AND BOTH RUNNING CASH-MOVEMENT ACCUMULATORS.
079100*
079200         ADD TRXN-TOTAL-AMOUNT-AT TO
079300             WS-PT-CASH-BALANCE-AT (WS-FOUND-PORTFOLIO-NDX)
079400         ADD TRXN-TOTAL-AMOUNT-AT TO WS-BREAK-NET-CASH-MOVE-AT
079500         ADD TRXN-TOTAL-AMOUNT-AT TO WS-GRAND-CASH-MOVEMENT-AT
079600         PERFORM 2700-CALC-PORTFOLIO-VALUE THRU 2700-EXIT
079700         ADD 1 TO WS-SELL-POSTED-CT
079800         PERFORM 2800-WRITE-DETAIL-LINE THRU 2800-EXIT
079900         ADD 1 TO WS-BREAK-TXN-COUNT-CT
080000     ELSE
080100*
080200*        NO MATCHING LOT ON THE PORTFOLIO - LOG THE EXCEPTION
080300*        AND LEAVE THE HOLDING TABLE AND CASH BALANCE UNTOUCHED.
080400*
080500         ADD 1 TO WS-SKIP-SELL-NO-HOLDING-CT
080600         MOVE 'SH' TO EXCP-REASON-CDE
080700         PERFORM 2900-WRITE-EXCEPTION THRU 2900-EXIT
080800     END-IF.
080900 2320-EXIT.
081000     EXIT.
081100 2321-REDUCE-LOT.
081200*
081300*    QUANTITY SOLD IS TAKEN OFF THE LOT FIRST - WHAT IS LEFT
081400*    DECIDES WHETHER THIS IS A PARTIAL SELL (LOT SURVIVES AT A
081500*    SMALLER SIZE, AVERAGE COST DOES NOT CHANGE ON A PARTIAL
081600*    SELL) OR A FULL LIQUIDATION (LOT IS REMOVED FROM THE TABLE
081700*    ENTIRELY).
081800*
081900     SUBTRACT TRXN-QUANTITY-CT FROM
082000         WS-PTH-QUANTITY-CT (WS-FOUND-PORTFOLIO-NDX
082100                              WS-FOUND-HOLDING-NDX)
082200         GIVING WS-NEW-QUANTITY-CT.
082300     IF WS-NEW-QUANTITY-CT NOT > ZERO
082400*
082500*        NOTHING LEFT IN THE LOT (OR OVERSOLD - TREATED THE
082600*        SAME AS A CLEAN LIQUIDATION) - DROP THE ENTRY OUT OF
082700*        THE HOLDING TABLE RATHER THAN CARRY A ZERO-QUANTITY
082800*        ROW FORWARD TO THE NEXT RUN.
082900*
083000         PERFORM 2322-REMOVE-HOLDING-ENTRY THRU 2322-EXIT
083100     ELSE
083200*
083300*        PARTIAL SELL - QUANTITY GOES DOWN, AVERAGE COST BASIS
083400*        OF THE REMAINING SHARES IS UNCHANGED (WEIGHTED-AVERAGE
083500*        COSTING ONLY RECOMPUTES ON A BUY), BUT CURRENT PRICE IS
083600*        STILL REFRESHED TO THE TRADE PRICE JUST LIKE A BUY.
083700*
083800         MOVE WS-NEW-QUANTITY-CT TO
083900             WS-PTH-QUANTITY-CT (WS-FOUND-PORTFOLIO-NDX
084000                                  WS-FOUND-HOLDING-NDX)
084100         MOVE TRXN-PRICE-AT TO
084200             WS-PTH-CUR-PRICE-AT (WS-FOUND-PORTFOLIO-NDX
084300                                   WS-FOUND-HOLDING-NDX)
084400         PERFORM 2600-CALC-HOLDING-VALUE THRU 2600-EXIT
084500     END-IF.
084600 2321-EXIT.
084700     EXIT.
084800*
084900*    08/14/06 MTC - FULL LIQUIDATION SHIFTS THE REMAINING           WO3390
085000*    HOLDING ENTRIES DOWN OVER THE VACATED SLOT RATHER THAN
085100*    LEAVING A GAP UNDER HOLDING-COUNT.
085200*
085300 2322-REMOVE-HOLDING-ENTRY.
085400*
085500*    WALK FORWARD FROM THE VACATED SLOT TO THE LAST OCCUPIED
085600*    SLOT, PULLING EACH FOLLOWING ENTRY DOWN ONE POSITION - THE
085700*    NET EFFECT IS THE SAME AS DELETING THE LOT AND CLOSING THE
085800*    GAP, WITHOUT EVER LEAVING A HOLE BELOW HOLDING-COUNT.
085900*
086000     PERFORM 2323-SHIFT-HOLDING-ENTRIES THRU 2323-EXIT
086100         VARYING WS-HOLDING-NDX FROM WS-FOUND-HOLDING-NDX BY 1
086200         UNTIL WS-HOLDING-NDX >=
086300             WS-PT-HOLDING-COUNT (WS-FOUND-PORTFOLIO-NDX).
086400     SUBTRACT 1 FROM WS-PT-HOLDING-COUNT (WS-FOUND-PORTFOLIO-NDX).
086500 2322-EXIT.
086600     EXIT.
086700 2323-SHIFT-HOLDING-ENTRIES.
086800*
086900*    ONE PASS OF THE SHIFT - COPIES HOLDING ENTRY
087000*    WS-NEXT-HOLDING-NDX (THE ONE SLOT FORWARD) DOWN INTO
087100*    WS-HOLDING-NDX.  ALL NINE FIELDS OF THE HOLDING-TABLE
087200*    OCCURRENCE MUST BE CARRIED - THIS PARAGRAPH HAS TO BE
087300*    REVISITED WHENEVER A FIELD IS ADDED TO PRTF-HOLDING-TABLE
087400*    IN THE COPY MEMBER OR THE SHIFT WILL SILENTLY DROP IT.
087500*
087600     ADD 1 TO WS-HOLDING-NDX GIVING WS-NEXT-HOLDING-NDX.
087700     MOVE WS-PTH-SYMBOL (WS-FOUND-PORTFOLIO-NDX
087800                          WS-NEXT-HOLDING-NDX) TO
087900         WS-PTH-SYMBOL (WS-FOUND-PORTFOLIO-NDX WS-HOLDING-NDX).
088000     MOVE WS-PTH-NAME (WS-FOUND-PORTFOLIO-NDX
088100                        WS-NEXT-HOLDING-NDX) TO
088200         WS-PTH-NAME (WS-FOUND-PORTFOLIO-NDX WS-HOLDING-NDX).
088300     MOVE WS-PTH-ASSET-TYPE-CDE (WS-FOUND-PORTFOLIO-NDX
088400                                  WS-NEXT-HOLDING-NDX) TO
088500         WS-PTH-ASSET-TYPE-CDE (WS-FOUND-PORTFOLIO-NDX
088600                                 WS-HOLDING-NDX).
088700     MOVE WS-PTH-QUANTITY-CT (WS-FOUND-PORTFOLIO-NDX
088800                               WS-NEXT-HOLDING-NDX) TO
088900         WS-PTH-QUANTITY-CT (WS-FOUND-PORTFOLIO-NDX
089000                              WS-HOLDING-NDX).
089100     MOVE WS-PTH-AVG-COST-AT (WS-FOUND-PORTFOLIO-NDX
089200                               WS-NEXT-HOLDING-NDX) TO
089300         WS-PTH-AVG-COST-AT (WS-FOUND-PORTFOLIO-NDX
089400                              WS-HOLDING-NDX).
089500     MOVE WS-PTH-CUR-PRICE-AT (WS-FOUND-PORTFOLIO-NDX
089600                                WS-NEXT-HOLDING-NDX) TO
089700         WS-PTH-CUR-PRICE-AT (WS-FOUND-PORTFOLIO-NDX
089800                               WS-HOLDING-NDX).
089900     MOVE WS-PTH-MKT-VALUE-AT (WS-FOUND-PORTFOLIO-NDX
090000                                WS-NEXT-HOLDING-NDX) TO
090100         WS-PTH-MKT-VALUE-AT (WS-FOUND-PORTFOLIO-NDX
090200                               WS-HOLDING-NDX).
090300     MOVE WS-PTH-UNREAL-GL-AT (WS-FOUND-PORTFOLIO-NDX
090400                                WS-NEXT-HOLDING-NDX) TO
090500         WS-PTH-UNREAL-GL-AT (WS-FOUND-PORTFOLIO-NDX
090600                               WS-HOLDING-NDX).
090700     MOVE WS-PTH-UNREAL-GL-PCT (WS-FOUND-PORTFOLIO-NDX
090800                                 WS-NEXT-HOLDING-NDX) TO
090900         WS-PTH-UNREAL-GL-PCT (WS-FOUND-PORTFOLIO-NDX
091000                                WS-HOLDING-NDX).
091100 2323-EXIT.
091200     EXIT.
091300*
091400*    CASH-ONLY TRANSACTIONS - BUSINESS RULES 3, 4, AND 5.
091500*
091600 2330-POST-CASH-TXN.
091700*
091800*    WITHDRAWAL IS THE ONLY CASH TYPE THAT MOVES MONEY OUT OF
091900*    THE PORTFOLIO - DEPOSIT, DIVIDEND AND INTEREST ALL MOVE
092000*    MONEY IN, SO THEY SHARE THE SAME ADD LOGIC IN THE ELSE
092100*    BRANCH.  NO HOLDING TABLE ACTIVITY OCCURS FOR ANY OF THESE
092200*    FOUR TYPES.
092300*
092400     IF TRXN-TYPE-WITHDRAWAL
092500         SUBTRACT TRXN-TOTAL-AMOUNT-AT FROM
092600             WS-PT-CASH-BALANCE-AT (WS-FOUND-PORTFOLIO-NDX)
092700         SUBTRACT TRXN-TOTAL-AMOUNT-AT FROM
092800             WS-BREAK-NET-CASH-MOVE-AT
092900         SUBTRACT TRXN-TOTAL-AMOUNT-AT FROM
093000             WS-GRAND-CASH-MOVEMENT-AT
093100     ELSE
093200         ADD TRXN-TOTAL-AMOUNT-AT TO
093300             WS-PT-CASH-BALANCE-AT (WS-FOUND-PORTFOLIO-NDX)
093400         ADD TRXN-TOTAL-AMOUNT-AT TO WS-BREAK-NET-CASH-MOVE-AT
093500         ADD TRXN-TOTAL-AMOUNT-AT TO WS-GRAND-CASH-MOVEMENT-AT
093600     END-IF.
093700     PERFORM 2700-CALC-PORTFOLIO-VALUE THRU 2700-EXIT.
093800*
093900*    ONLY ONE OF THESE FOUR COUNTERS IS BUMPED PER CALL - WHICH
094000*    ONE DEPENDS ON THE TRXN-TYPE-CDE THE CALLER ALREADY TESTED
094100*    TO GET HERE, SO THIS EVALUATE NEVER FALLS THROUGH WITH NO
094200*    MATCH.
094300*
094400     EVALUATE TRUE
094500         WHEN TRXN-TYPE-DEPOSIT
094600             ADD 1 TO WS-DEPOSIT-POSTED-CT
094700         WHEN TRXN-TYPE-WITHDRAWAL
094800             ADD 1 TO WS-WITHDRAWAL-POSTED-CT
094900         WHEN TRXN-TYPE-DIVIDEND
095000             ADD 1 TO WS-DIVIDEND-POSTED-CT
095100         WHEN TRXN-TYPE-INTEREST
095200             ADD 1 TO WS-INTEREST-POSTED-CT
095300     END-EVALUATE.
095400     PERFORM 2800-WRITE-DETAIL-LINE THRU 2800-EXIT.
095500     ADD 1 TO WS-BREAK-TXN-COUNT-CT.
095600 2330-EXIT.
095700     EXIT.
095800 2400-FIND-HOLDING.
095900*
096000*    SEQUENTIAL SEARCH OF THE FOUND PORTFOLIO'S OWN HOLDING
096100*    TABLE FOR A LOT ALREADY OPEN ON THIS SYMBOL - USED BY BOTH
096200*    BUY (TO DECIDE NEW-LOT VS EXISTING-LOT) AND SELL (TO FIND
096300*    WHAT IS BEING SOLD).  BOUNDED BY THE PORTFOLIO'S OWN
096400*    HOLDING-COUNT, NOT THE FULL 50-OCCURRENCE TABLE SIZE.
096500*
096600     MOVE 'N' TO WS-HOLDING-FOUND-SWITCH.
096700     MOVE ZERO TO WS-FOUND-HOLDING-NDX.
096800     PERFORM 2410-SEARCH-HOLDING-ENTRY THRU 2410-EXIT
096900         VARYING WS-HOLDING-NDX FROM 1 BY 1
097000         UNTIL WS-HOLDING-NDX >
097100                 WS-PT-HOLDING-COUNT (WS-FOUND-PORTFOLIO-NDX)
097200            OR WS-HOLDING-WAS-FOUND.
097300 2400-EXIT.
097400     EXIT.
097500 2410-SEARCH-HOLDING-ENTRY.
097600*
097700*    ONE COMPARE PER PASS OF THE VARYING LOOP ABOVE.
097800*
097900     IF TRXN-SYMBOL = WS-PTH-SYMBOL (WS-FOUND-PORTFOLIO-NDX
098000                                      WS-HOLDING-NDX)
098100         MOVE 'Y' TO WS-HOLDING-FOUND-SWITCH
098200         MOVE WS-HOLDING-NDX TO WS-FOUND-HOLDING-NDX
098300     END-IF.
098400 2410-EXIT.
098500     EXIT.
098600*
098700*    HOLDING VALUATION - BUSINESS RULES 7 AND 8.
098800*
098900 2600-CALC-HOLDING-VALUE.
099000*
099100*    MARKET VALUE - BUSINESS RULE 7.  QUANTITY ON HAND TIMES
099200*    THE CURRENT PRICE ALREADY REFRESHED BY THE BUY/SELL LOGIC
099300*    ABOVE.  CALLED AFTER EVERY BUY AND EVERY SELL SO THE
099400*    HOLDING TABLE NEVER CARRIES A STALE MARKET VALUE INTO THE
099500*    PORTFOLIO ROLLUP AT 2700.
099600*
099700     COMPUTE WS-PTH-MKT-VALUE-AT (WS-FOUND-PORTFOLIO-NDX
099800                                   WS-FOUND-HOLDING-NDX)
099900         ROUNDED =
100000         WS-PTH-QUANTITY-CT (WS-FOUND-PORTFOLIO-NDX
100100                              WS-FOUND-HOLDING-NDX) *
100200         WS-PTH-CUR-PRICE-AT (WS-FOUND-PORTFOLIO-NDX
100300                               WS-FOUND-HOLDING-NDX).
100400*
100500*    UNREALIZED GAIN/LOSS - BUSINESS RULE 8.  TOTAL-COST-AT IS
100600*    A WORK FIELD ONLY, NOT CARRIED ON THE HOLDING TABLE - IT
100700*    EXISTS PURELY TO KEEP THE GAIN/LOSS COMPUTE BELOW FROM
100800*    REPEATING THE QUANTITY-TIMES-AVG-COST MULTIPLICATION.
100900*
101000     COMPUTE WS-TOTAL-COST-AT ROUNDED =
101100         WS-PTH-AVG-COST-AT (WS-FOUND-PORTFOLIO-NDX
101200                              WS-FOUND-HOLDING-NDX) *
101300         WS-PTH-QUANTITY-CT (WS-FOUND-PORTFOLIO-NDX
101400                              WS-FOUND-HOLDING-NDX).
101500     COMPUTE WS-PTH-UNREAL-GL-AT (WS-FOUND-PORTFOLIO-NDX
101600                                   WS-FOUND-HOLDING-NDX)
101700         ROUNDED =
101800         WS-PTH-MKT-VALUE-AT (WS-FOUND-PORTFOLIO-NDX
101900                               WS-FOUND-HOLDING-NDX) -
102000         WS-TOTAL-COST-AT.
102100*
102200*    GAIN/LOSS PERCENT IS GUARDED AGAINST A ZERO OR NEGATIVE
102300*    COST BASIS - A BRAND NEW LOT COSTED AT ZERO WOULD OTHERWISE
102400*    DRIVE A DIVIDE-BY-ZERO ABEND ON THE VERY FIRST VALUATION.
102500*
102600     IF WS-TOTAL-COST-AT > ZERO
102700         COMPUTE WS-UNREAL-GL-RATIO ROUNDED =
102800             (WS-PTH-UNREAL-GL-AT (WS-FOUND-PORTFOLIO-NDX
102900                                    WS-FOUND-HOLDING-NDX) /
103000              WS-TOTAL-COST-AT) * 100
103100         MOVE WS-UNREAL-GL-RATIO TO
103200             WS-PTH-UNREAL-GL-PCT (WS-FOUND-PORTFOLIO-NDX
103300                                    WS-FOUND-HOLDING-NDX)
103400     ELSE
103500         MOVE ZERO TO
103600             WS-PTH-UNREAL-GL-PCT (WS-FOUND-PORTFOLIO-NDX
103700                                    WS-FOUND-HOLDING-NDX)
103800     END-IF.
103900 2600-EXIT.
104000     EXIT.
104100*
104200*    PORTFOLIO TOTAL-VALUE ROLLUP - CASH BALANCE PLUS THE SUM
104300*    OF ALL HOLDING MARKET VALUES.
104400*
104500 2700-CALC-PORTFOLIO-VALUE.
104600     MOVE WS-PT-CASH-BALANCE-AT (WS-FOUND-PORTFOLIO-NDX) TO
104700         WS-PORTFOLIO-VALUE-SUM-AT.
104800     PERFORM 2710-ADD-HOLDING-VALUE THRU 2710-EXIT
104900         VARYING WS-HOLDING-NDX FROM 1 BY 1
105000         UNTIL WS-HOLDING-NDX >
105100             WS-PT-HOLDING-COUNT (WS-FOUND-PORTFOLIO-NDX).
105200     MOVE WS-PORTFOLIO-VALUE-SUM-AT TO
105300         WS-PT-TOTAL-VALUE-AT (WS-FOUND-PORTFOLIO-NDX).
105400 2700-EXIT.
105500     EXIT.
105600 2710-ADD-HOLDING-VALUE.
105700     ADD WS-PTH-MKT-VALUE-AT (WS-FOUND-PORTFOLIO-NDX
105800                               WS-HOLDING-NDX) TO
105900         WS-PORTFOLIO-VALUE-SUM-AT.
106000 2710-EXIT.
106100     EXIT.
106200 2800-WRITE-DETAIL-LINE.
106300     MOVE SPACES TO PSTG-PRINT-LINE.
106400     MOVE 'D' TO PSTG-RECORD-TYPE-CDE.
106500     MOVE TRXN-ID TO PSTG-DTL-TXN-ID.
106600     MOVE TRXN-PORTFOLIO-ID TO PSTG-DTL-PORTFOLIO-ID.
106700     MOVE TRXN-TYPE-CDE TO PSTG-DTL-TXN-TYPE-CDE.
106800     MOVE TRXN-SYMBOL TO PSTG-DTL-SYMBOL.
106900     MOVE TRXN-QUANTITY-CT TO PSTG-DTL-QUANTITY-CT.
107000     MOVE TRXN-PRICE-AT TO PSTG-DTL-PRICE-AT.
107100     MOVE TRXN-TOTAL-AMOUNT-AT TO PSTG-DTL-TOTAL-AMOUNT-AT.
107200     MOVE WS-PT-CASH-BALANCE-AT (WS-FOUND-PORTFOLIO-NDX) TO
107300         PSTG-DTL-CASH-BALANCE-AT.
107400     WRITE PSTG-PRINT-LINE AFTER ADVANCING 1.
107500     ADD 1 TO WS-REPORT-LINE-CT.
107600 2800-EXIT.
107700     EXIT.
107800*
107900*    02/22/94 TWF - CONTROL BREAK ON CHANGE OF PORTFOLIO-ID.        CR1602
108000*    RUN AGAINST A PRIOR-SORTED TRANSACTION BATCH.
108100*
108200 2850-CONTROL-BREAK.
108300*
108400*    A SPACES PRIOR-PORTFOLIO-ID MEANS THIS IS THE VERY FIRST
108500*    TRANSACTION OF THE RUN - THERE IS NO SUBTOTAL TO FLUSH YET,
108600*    SO THE BREAK LINE ONLY FIRES ON THE SECOND AND LATER
108700*    DISTINCT PORTFOLIOS.  THE FINAL PORTFOLIO'S BREAK LINE IS
108800*    FLUSHED SEPARATELY BY 9000-TERMINATION AT END OF RUN.
108900*
109000     IF WS-PRIOR-PORTFOLIO-ID NOT = SPACES
109100         AND WS-PRIOR-PORTFOLIO-ID NOT = TRXN-PORTFOLIO-ID
109200             PERFORM 2860-WRITE-BREAK-LINE THRU 2860-EXIT
109300             MOVE ZERO TO WS-BREAK-TXN-COUNT-CT
109400             MOVE ZERO TO WS-BREAK-NET-CASH-MOVE-AT
109500     END-IF.
109600     MOVE TRXN-PORTFOLIO-ID TO WS-PRIOR-PORTFOLIO-ID.
109700     MOVE WS-FOUND-PORTFOLIO-NDX TO WS-PRIOR-PORTFOLIO-NDX.
109800 2850-EXIT.
109900     EXIT.
110000 2860-WRITE-BREAK-LINE.
110100*
110200*    SUBTOTAL LINE FOR THE PORTFOLIO JUST FINISHED - TXN COUNT
110300*    AND NET CASH MOVEMENT SINCE THE LAST BREAK, PLUS THE
110400*    PORTFOLIO'S TOTAL-VALUE AS OF THIS RUN (ALREADY CURRENT -
110500*    2700-CALC-PORTFOLIO-VALUE RUNS AFTER EVERY POSTED
110600*    TRANSACTION, NOT JUST AT BREAK TIME).
110700*
110800     MOVE SPACES TO PSTG-PRINT-LINE.
110900     MOVE 'B' TO PSTG-RECORD-TYPE-CDE.
111000     MOVE WS-PRIOR-PORTFOLIO-ID TO PSTG-BRK-PORTFOLIO-ID.
111100     MOVE 'PORTFOLIO SUBTOTAL -' TO PSTG-BRK-LITERAL-1.
111200     MOVE WS-BREAK-TXN-COUNT-CT TO PSTG-BRK-TXN-COUNT-CT.
111300     MOVE WS-BREAK-NET-CASH-MOVE-AT TO
111400         PSTG-BRK-NET-CASH-MOVE-AT.
111500     MOVE WS-PT-TOTAL-VALUE-AT (WS-PRIOR-PORTFOLIO-NDX) TO
111600         PSTG-BRK-TOTAL-VALUE-AT.
111700     WRITE PSTG-PRINT-LINE AFTER ADVANCING 2.
111800 2860-EXIT.
111900     EXIT.
112000 2900-WRITE-EXCEPTION.
112100*
112200*    ONE EXCEPTION LOG ENTRY PER SKIPPED TRANSACTION - THE
112300*    REASON TEXT IS SPELLED OUT IN FULL RATHER THAN LEFT AS A
112400*    BARE CODE SO THE OPERATIONS DESK CAN WORK THE EXCEPTION
112500*    REPORT WITHOUT A CROSS-REFERENCE SHEET.  NOT-COMPLETED
112600*    SKIPS NEVER REACH THIS PARAGRAPH - THOSE ARE COUNTED IN
112700*    2000-PROCESS-TXN-FILE AND ARE NOT CONSIDERED LOGGABLE
112800*    EXCEPTIONS SINCE THE FRONT END WILL RESUBMIT THEM ONCE THE
112900*    TRANSACTION COMPLETES.
113000*
113100     MOVE SPACES TO EXCP-LOG-RECORD.
113200     MOVE 'DD' TO EXCP-RECORD-TYPE-CDE.
113300     MOVE ZERO TO EXCP-RUN-CC-DTE EXCP-RUN-YY-DTE
113400         EXCP-RUN-MM-DTE EXCP-RUN-DD-DTE.
113500     MOVE TRXN-ID TO EXCP-TXN-ID.
113600     MOVE TRXN-PORTFOLIO-ID TO EXCP-TXN-PORTFOLIO-ID.
113700     MOVE TRXN-SYMBOL TO EXCP-TXN-SYMBOL.
113800     IF EXCP-REASON-PORTFOLIO-NF
113900         MOVE 'PORTFOLIO NOT FOUND ON MASTER FILE' TO
114000             EXCP-REASON-TEXT
114100     ELSE
114200         MOVE 'SELL AGAINST NON-EXISTENT HOLDING' TO
114300             EXCP-REASON-TEXT
114400     END-IF.
114500     WRITE EXCP-LOG-RECORD.
114600     ADD 1 TO WS-EXCEPTIONS-WRITTEN-CT.
114700 2900-EXIT.
114800     EXIT.
114900*****************************************************************
115000*    9000 SERIES - END OF RUN: FLUSH THE LAST CONTROL BREAK,   *
115100*    REWRITE THE PORTFOLIO MASTER, PRINT THE SUMMARY.          *
115200*****************************************************************
115300 9000-TERMINATION.
115400     IF WS-PRIOR-PORTFOLIO-ID NOT = SPACES
115500         PERFORM 2860-WRITE-BREAK-LINE THRU 2860-EXIT
115600     END-IF.
115700     PERFORM 8100-REWRITE-PORTFOLIO-MASTER THRU 8100-EXIT.
115800     PERFORM 9050-CALC-GRAND-TOTAL-VALUE THRU 9050-EXIT.
115900     PERFORM 9100-WRITE-SUMMARY THRU 9100-EXIT.
116000     PERFORM 9200-WRITE-EXCP-TRAILER THRU 9200-EXIT.
116100     CLOSE TRANSACTION-BATCH-FILE.
116200     CLOSE EXCEPTION-LOG-FILE.
116300     CLOSE POSTING-REPORT-FILE.
116400 9000-EXIT.
116500     EXIT.
116600*
116700*    8100 SERIES - REWRITE THE PORTFOLIO MASTER FILE IN FULL
116800*    FROM THE UPDATED WORKING TABLE.
116900*
117000 8100-REWRITE-PORTFOLIO-MASTER.
117100*
117200*    THE MASTER IS ALWAYS REWRITTEN IN FULL FROM
117300*    WS-PORTFOLIO-TABLE RATHER THAN REWRITTEN RECORD-BY-RECORD
117400*    DURING POSTING - THE WHOLE FILE FITS IN WORKING STORAGE FOR
117500*    THIS SHOP'S CLIENT BASE, SO ONE OUTPUT PASS AT END OF RUN IS
117600*    SIMPLER THAN TRACKING WHICH PORTFOLIOS ACTUALLY CHANGED.
117700*    OUTPUT MODE MEANS THE OLD MASTER GENERATION IS REPLACED
117800*    OUTRIGHT - THE PRIOR GENERATION IS WHAT OPERATIONS KEEPS FOR
117900*    BACKOUT, NOT THIS PROGRAM.
118000*
118100     OPEN OUTPUT PORTFOLIO-MASTER-FILE.
118200     IF NOT WS-PRTF-STATUS-OK
118300         MOVE WS-PRTF-FILE-STATUS TO WS-ABEND-FILE-STATUS
118400         GO TO 9900-FILE-ERROR
118500     END-IF.
118600     PERFORM 8110-WRITE-PORTFOLIO-ENTRY THRU 8110-EXIT
118700         VARYING WS-PORTFOLIO-NDX FROM 1 BY 1
118800         UNTIL WS-PORTFOLIO-NDX > WS-PORTFOLIO-TABLE-CT.
118900     CLOSE PORTFOLIO-MASTER-FILE.
119000 8100-EXIT.
119100     EXIT.
119200 8110-WRITE-PORTFOLIO-ENTRY.
119300*
119400*    ONE PORTFOLIO MASTER RECORD PER TABLE ENTRY.  RECORD IS
119500*    SPACE-FILLED FIRST SO ANY HOLDING SLOTS BEYOND THE CURRENT
119600*    HOLDING-COUNT GO OUT BLANK RATHER THAN CARRYING STALE DATA
119700*    FROM A PRIOR RUN'S BUFFER CONTENTS.
119800*
119900     MOVE SPACES TO PRTF-MASTER-RECORD.
120000     MOVE 'PRM' TO PRTF-RECORD-TYPE-CDE.
120100     MOVE WS-PORTFOLIO-NDX TO PRTF-SEQUENCE-NUMBER.
120200     MOVE WS-PT-PORTFOLIO-ID (WS-PORTFOLIO-NDX) TO
120300         PRTF-PORTFOLIO-ID.
120400     MOVE WS-PT-CLIENT-ID (WS-PORTFOLIO-NDX) TO PRTF-CLIENT-ID.
120500     MOVE WS-PT-CLIENT-NAME (WS-PORTFOLIO-NDX) TO
120600         PRTF-CLIENT-NAME.
120700     MOVE WS-PT-ACCOUNT-NUMBER (WS-PORTFOLIO-NDX) TO
120800         PRTF-ACCOUNT-NUMBER.
120900     MOVE WS-PT-CURRENCY-CDE (WS-PORTFOLIO-NDX) TO
121000         PRTF-CURRENCY-CDE.
121100     MOVE WS-PT-CASH-BALANCE-AT (WS-PORTFOLIO-NDX) TO
121200         PRTF-CASH-BALANCE-AT.
121300     MOVE WS-PT-TOTAL-VALUE-AT (WS-PORTFOLIO-NDX) TO
121400         PRTF-TOTAL-VALUE-AT.
121500     MOVE WS-PT-STATUS-CDE (WS-PORTFOLIO-NDX) TO PRTF-STATUS-CDE.
121600     MOVE WS-PT-HOLDING-COUNT (WS-PORTFOLIO-NDX) TO
121700         PRTF-HOLDING-COUNT.
121800*
121900*    THE FULL 50-OCCURRENCE TABLE IS WRITTEN OUT EVERY TIME, NOT
122000*    JUST THE OCCUPIED SLOTS UP TO HOLDING-COUNT - THE COPY
122100*    MEMBER'S HOLDING TABLE IS A FIXED-SIZE OCCURS CLAUSE AND THE
122200*    RECORD LENGTH ON DISK DOES NOT VARY, SO THERE IS NO SAVINGS
122300*    IN STOPPING EARLY.  ANY SLOT AT OR BEYOND HOLDING-COUNT IS
122400*    LEFT AS THE SPACES MOVED IN ABOVE.
122500*
122600     PERFORM 8120-WRITE-HOLDING-ENTRY THRU 8120-EXIT
122700         VARYING WS-HOLDING-NDX FROM 1 BY 1
122800         UNTIL WS-HOLDING-NDX > 50.
122900     WRITE PRTF-MASTER-RECORD.
123000 8110-EXIT.
123100     EXIT.
123200 8120-WRITE-HOLDING-ENTRY.
123300*
123400*    ONE HOLDING-TABLE OCCURRENCE - STRAIGHT FIELD-BY-FIELD COPY
123500*    FROM THE WORKING-STORAGE PORTFOLIO TABLE INTO THE OUTPUT
123600*    RECORD'S HOLDING SLOT.  MARKET VALUE AND UNREALIZED GAIN/
123700*    LOSS WERE ALREADY COMPUTED DURING POSTING (SEE
123800*    2600-CALC-HOLDING-VALUE) - THIS PARAGRAPH DOES NOT
123900*    RECALCULATE THEM, IT ONLY TRANSCRIBES WHAT IS ALREADY ON
124000*    THE TABLE.
124100*
124200     MOVE WS-PTH-SYMBOL (WS-PORTFOLIO-NDX WS-HOLDING-NDX) TO
124300         PRTF-HOLDING-SYMBOL (WS-HOLDING-NDX).
124400     MOVE WS-PTH-NAME (WS-PORTFOLIO-NDX WS-HOLDING-NDX) TO
124500         PRTF-HOLDING-NAME (WS-HOLDING-NDX).
124600     MOVE WS-PTH-ASSET-TYPE-CDE (WS-PORTFOLIO-NDX
124700                                  WS-HOLDING-NDX) TO
124800         PRTF-HOLDING-ASSET-TYPE-CDE (WS-HOLDING-NDX).
124900     MOVE WS-PTH-QUANTITY-CT (WS-PORTFOLIO-NDX WS-HOLDING-NDX) TO
125000         PRTF-HOLDING-QUANTITY-CT (WS-HOLDING-NDX).
125100     MOVE WS-PTH-AVG-COST-AT (WS-PORTFOLIO-NDX WS-HOLDING-NDX) TO
125200         PRTF-HOLDING-AVG-COST-AT (WS-HOLDING-NDX).
125300     MOVE WS-PTH-CUR-PRICE-AT (WS-PORTFOLIO-NDX
125400                                WS-HOLDING-NDX) TO
125500         PRTF-HOLDING-CUR-PRICE-AT (WS-HOLDING-NDX).
125600     MOVE WS-PTH-MKT-VALUE-AT (WS-PORTFOLIO-NDX
125700                                WS-HOLDING-NDX) TO
125800         PRTF-HOLDING-MKT-VALUE-AT (WS-HOLDING-NDX).
125900     MOVE WS-PTH-UNREAL-GL-AT (WS-PORTFOLIO-NDX
126000                                WS-HOLDING-NDX) TO
126100         PRTF-HOLDING-UNREAL-GL-AT (WS-HOLDING-NDX).
126200     MOVE WS-PTH-UNREAL-GL-PCT (WS-PORTFOLIO-NDX
126300                                 WS-HOLDING-NDX) TO
126400         PRTF-HOLDING-UNREAL-GL-PCT (WS-HOLDING-NDX).
126500 8120-EXIT.
126600     EXIT.
126700*
126800*    05/11/03 MTC - GRAND TOTAL OF ALL PORTFOLIOS' TOTAL-VALUE      CR1877
126900*    AFTER POSTING, FOR THE FINAL SUMMARY LINE.
127000*
127100 9050-CALC-GRAND-TOTAL-VALUE.
127200     MOVE ZERO TO WS-GRAND-TOTAL-VALUE-AT.
127300     PERFORM 9060-ADD-PORTFOLIO-VALUE THRU 9060-EXIT
127400         VARYING WS-PORTFOLIO-NDX FROM 1 BY 1
127500         UNTIL WS-PORTFOLIO-NDX > WS-PORTFOLIO-TABLE-CT.
127600 9050-EXIT.
127700     EXIT.
127800 9060-ADD-PORTFOLIO-VALUE.
127900     ADD WS-PT-TOTAL-VALUE-AT (WS-PORTFOLIO-NDX) TO
128000         WS-GRAND-TOTAL-VALUE-AT.
128100 9060-EXIT.
128200     EXIT.
128300 9100-WRITE-SUMMARY.
128400*
128500*    END-OF-RUN SUMMARY - ONE SUMMARY LINE PER COUNTER, WRITTEN
128600*    IN A FIXED ORDER SO OPERATIONS CAN SIGHT-CHECK THE RUN
128700*    AGAINST THE PRIOR DAY'S SUMMARY WITHOUT HAVING TO HUNT FOR
128800*    A PARTICULAR LINE.  EACH BLOCK BELOW IS THE SAME SHAPE -
128900*    CLEAR THE LINE, TAG IT 'S', MOVE THE LITERAL AND THE
129000*    COUNTER, WRITE - REPEATED RATHER THAN TABLE-DRIVEN BECAUSE
129100*    THE COUNTERS THEMSELVES LIVE IN SEPARATE, DIFFERENTLY-NAMED
129200*    WORKING-STORAGE FIELDS, NOT AN ARRAY.
129300*
129400     MOVE SPACES TO PSTG-PRINT-LINE.
129500     MOVE 'S' TO PSTG-RECORD-TYPE-CDE.
129600     MOVE 'BUY TRANSACTIONS POSTED' TO PSTG-SUM-LITERAL.
129700     MOVE WS-BUY-POSTED-CT TO PSTG-SUM-VALUE-CT.
129800     WRITE PSTG-PRINT-LINE AFTER ADVANCING 2.
129900     MOVE SPACES TO PSTG-PRINT-LINE.
130000     MOVE 'S' TO PSTG-RECORD-TYPE-CDE.
130100     MOVE 'SELL TRANSACTIONS POSTED' TO PSTG-SUM-LITERAL.
130200     MOVE WS-SELL-POSTED-CT TO PSTG-SUM-VALUE-CT.
130300     WRITE PSTG-PRINT-LINE AFTER ADVANCING 1.
130400     MOVE SPACES TO PSTG-PRINT-LINE.
130500     MOVE 'S' TO PSTG-RECORD-TYPE-CDE.
130600     MOVE 'DEPOSITS POSTED' TO PSTG-SUM-LITERAL.
130700     MOVE WS-DEPOSIT-POSTED-CT TO PSTG-SUM-VALUE-CT.
130800     WRITE PSTG-PRINT-LINE AFTER ADVANCING 1.
130900     MOVE SPACES TO PSTG-PRINT-LINE.
131000     MOVE 'S' TO PSTG-RECORD-TYPE-CDE.
131100     MOVE 'WITHDRAWALS POSTED' TO PSTG-SUM-LITERAL.
131200     MOVE WS-WITHDRAWAL-POSTED-CT TO PSTG-SUM-VALUE-CT.
131300     WRITE PSTG-PRINT-LINE AFTER ADVANCING 1.
131400     MOVE SPACES TO PSTG-PRINT-LINE.
131500     MOVE 'S' TO PSTG-RECORD-TYPE-CDE.
131600     MOVE 'DIVIDENDS POSTED' TO PSTG-SUM-LITERAL.
131700     MOVE WS-DIVIDEND-POSTED-CT TO PSTG-SUM-VALUE-CT.
131800     WRITE PSTG-PRINT-LINE AFTER ADVANCING 1.
131900     MOVE SPACES TO PSTG-PRINT-LINE.
132000     MOVE 'S' TO PSTG-RECORD-TYPE-CDE.
132100     MOVE 'INTEREST TRANSACTIONS POSTED' TO PSTG-SUM-LITERAL.
132200     MOVE WS-INTEREST-POSTED-CT TO PSTG-SUM-VALUE-CT.
132300     WRITE PSTG-PRINT-LINE AFTER ADVANCING 1.
132400     MOVE SPACES TO PSTG-PRINT-LINE.
132500     MOVE 'S' TO PSTG-RECORD-TYPE-CDE.
132600     MOVE 'SKIPPED - NOT COMPLETED' TO PSTG-SUM-LITERAL.
132700     MOVE WS-SKIP-NOT-COMPLETED-CT TO PSTG-SUM-VALUE-CT.
132800     WRITE PSTG-PRINT-LINE AFTER ADVANCING 1.
132900     MOVE SPACES TO PSTG-PRINT-LINE.
133000     MOVE 'S' TO PSTG-RECORD-TYPE-CDE.
133100     MOVE 'SKIPPED - PORTFOLIO NOT FOUND' TO PSTG-SUM-LITERAL.
133200     MOVE WS-SKIP-PORTFOLIO-NF-CT TO PSTG-SUM-VALUE-CT.
133300     WRITE PSTG-PRINT-LINE AFTER ADVANCING 1.
133400     MOVE SPACES TO PSTG-PRINT-LINE.
133500     MOVE 'S' TO PSTG-RECORD-TYPE-CDE.
133600     MOVE 'SKIPPED - SELL WITHOUT HOLDING' TO PSTG-SUM-LITERAL.
133700     MOVE WS-SKIP-SELL-NO-HOLDING-CT TO PSTG-SUM-VALUE-CT.
133800     WRITE PSTG-PRINT-LINE AFTER ADVANCING 1.
133900     MOVE SPACES TO PSTG-PRINT-LINE.
134000     MOVE 'S' TO PSTG-RECORD-TYPE-CDE.
134100     MOVE 'GRAND TOTAL VALUE - ALL PORTFOLIOS' TO
134200         PSTG-SUM-LITERAL.
134300     MOVE WS-GRAND-TOTAL-VALUE-AT TO PSTG-SUM-VALUE-AT.
134400     WRITE PSTG-PRINT-LINE AFTER ADVANCING 2.
134500 9100-EXIT.
134600     EXIT.
134700 9200-WRITE-EXCP-TRAILER.
134800     MOVE SPACES TO EXCP-LOG-RECORD.
134900     MOVE 'TT' TO EXCP-RECORD-TYPE-CDE.
135000     MOVE WS-EXCEPTIONS-WRITTEN-CT TO EXCP-TOTAL-EXCEPTIONS-CT.
135100     WRITE EXCP-LOG-RECORD.
135200 9200-EXIT.
135300     EXIT.
135400*
135500*    9900 SERIES - FATAL FILE ERROR.  NOT EXPECTED IN NORMAL
135600*    PRODUCTION RUNNING - OPERATIONS RERUNS FROM THE LAST GOOD
135700*    CHECKPOINT.
135800*
135900 9900-FILE-ERROR.
136000     DISPLAY 'PTPE0001 FILE ERROR - RUN ABORTED - STATUS = '
136100         WS-ABEND-FILE-STATUS.
136200     STOP RUN.
