000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EXCEPTION-BALANCING-DATA.
000300 AUTHOR. K OYELARAN.
000400 INSTALLATION. MERIDIAN TRUST TRANSFER SERVICES.
000500 DATE-WRITTEN. 06/09/1987.
000600 DATE-COMPILED. 06/09/1987.
000700 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000800     MERIDIAN TRUST TRANSFER SERVICES.  RESTRICTED TO SHAREHOLDER
000900     ACCOUNTING SYSTEMS DEPARTMENT PERSONNEL ONLY.
001000*
001100*****************************************************************
001200*                       CHANGE  LOG                             *
001300*****************************************************************
001400*   DATE      BY   REQUEST NO   DESCRIPTION OF CHANGE           *
001500*  --------   ---  ----------   ------------------------------  *
001600*  06/09/87   KMO  CR-1201      ORIGINAL COPY MEMBER WRITTEN     *
001700*                                FOR THE POSTING RUN EXCEPTION  *
001800*                                LOG - ONE LINE PER SKIPPED     *
001900*                                TRANSACTION (PORTFOLIO NOT     *
002000*                                FOUND OR SELL AGAINST A NON-   *
002100*                                EXISTENT HOLDING).             *
002200*  11/02/87   RJH  CR-1187      ADDED HH/TT HEADER AND TRAILER  *
002300*                                TRANSMIT AREAS SO THE FILE     *
002400*                                CAN BE BALANCED BY THE DAILY   *
002500*                                RECONCILIATION JOB.            *
002600*  02/22/94   TWF  CR-1602      ADDED ACCOUNT NUMBER / OPERATOR *
002700*                                ID AUDIT REDEFINE FOR THE      *
002800*                                OPERATIONS RECONCILIATION      *
002900*                                REPORT.                        *
003000*  12/09/98   SLN  Y2K-0091     YEAR 2000 REMEDIATION - VERIFIED*
003100*                                EXCP-RUN-DTE IS FULL 4-DIGIT   *
003200*                                (CC/YY SPLIT) - NO CHANGE      *
003300*                                REQUIRED.                      *
003400*  04/05/99   SLN  Y2K-0091     Y2K SIGN-OFF - RECOMPILED AND   *
003500*                                RETESTED AGAINST 01/01/2000    *
003600*                                DATED TEST DECK.               *
003700*  07/19/02   DPA  PRB-05588    REASON-CDE 88 LEVELS RENAMED TO *
003800*                                MATCH THE NEW POSTING RUN      *
003900*                                EXCEPTION TABLE (PF/SH).       *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT EXCEPTION-BALANCING-DATA ASSIGN TO "EXCPLOG".
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  EXCEPTION-BALANCING-DATA.
005100 01  EXCEPTION-BALANCING-DATA.
005200*
005300*    ONE LINE WRITTEN PER SKIPPED TRANSACTION.  NOT A FATAL
005400*    ABEND CONDITION - POSTING RUN CONTINUES TO THE NEXT
005500*    TRANSACTION.
005600*
005700     05  EXCP-RECORD-TYPE-CDE          PIC X(2).
005800         88  EXCP-RECORD-HEADER            VALUE 'HH'.
005900         88  EXCP-RECORD-DETAIL            VALUE 'DD'.
006000         88  EXCP-RECORD-TRAILER           VALUE 'TT'.
006100     05  EXCP-RUN-DTE.
006200         10  EXCP-RUN-YYYY-DTE.
006300             15  EXCP-RUN-CC-DTE           PIC 9(2).
006400             15  EXCP-RUN-YY-DTE           PIC 9(2).
006500         10  EXCP-RUN-MM-DTE               PIC 9(2).
006600         10  EXCP-RUN-DD-DTE               PIC 9(2).
006700     05  EXCP-DETAIL-TRANSMIT-AREA.
006800         10  EXCP-TXN-ID                   PIC X(10).
006900         10  EXCP-TXN-PORTFOLIO-ID         PIC X(10).
007000         10  EXCP-TXN-SYMBOL               PIC X(10).
007100         10  EXCP-REASON-CDE               PIC X(2).
007200             88  EXCP-REASON-PORTFOLIO-NF      VALUE 'PF'.         PRB5588
007300             88  EXCP-REASON-SELL-NO-HOLDING   VALUE 'SH'.
007400         10  EXCP-REASON-TEXT              PIC X(40).
007500         10  FILLER                        PIC X(11).
007600     05  EXCP-TRAILER-TRANSMIT-AREA                                 CR1187
007700             REDEFINES EXCP-DETAIL-TRANSMIT-AREA.
007800         10  EXCP-TOTAL-EXCEPTIONS-CT      PIC 9(9).
007900         10  FILLER                        PIC X(74).
008000     05  EXCP-HEADER-TRANSMIT-AREA
008100             REDEFINES EXCP-DETAIL-TRANSMIT-AREA.
008200*
008300*    RUN IDENTIFICATION VIEW - NOT REFERENCED BY THE POSTING
008400*    RUN, KEPT FOR THE DAILY RECONCILIATION JOB.
008500*
008600         10  EXCP-RUN-ID                   PIC X(8).
008700         10  FILLER                        PIC X(75).
008800     05  EXCP-AUDIT-TRANSMIT-AREA                                   CR1602
008900             REDEFINES EXCP-DETAIL-TRANSMIT-AREA.
009000*
009100*    OPERATIONS AUDIT VIEW.
009200*
009300         10  EXCP-ACCOUNT-NUMBER           PIC X(12).
009400         10  EXCP-OPERATOR-ID              PIC X(8).
009500         10  FILLER                        PIC X(63).
009600 WORKING-STORAGE SECTION.
009700 77  WS-LAYOUT-CHECK-CTR           PIC S9(5) COMP VALUE ZERO.
009800 PROCEDURE DIVISION.
009900 0000-MAIN-LINE.
010000     PERFORM 1000-VALIDATE-LAYOUT THRU 1000-EXIT.
010100     STOP RUN.
010200 1000-VALIDATE-LAYOUT.
010300*    COMPILE/RUN CHECK ONLY - CONFIRMS THE COPY MEMBER BUILDS
010400*    CLEAN UNDER THE SHOP'S STANDARD COMPILE PROCEDURE.
010500     MOVE ZERO TO WS-LAYOUT-CHECK-CTR.
010600     ADD 1 TO WS-LAYOUT-CHECK-CTR.
010700 1000-EXIT.
010800     EXIT.
