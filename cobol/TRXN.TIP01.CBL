000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRANSACTION-BATCH-REFRESHER.
000300 AUTHOR. R J HALVORSEN.
000400 INSTALLATION. MERIDIAN TRUST TRANSFER SERVICES.
000500 DATE-WRITTEN. 04/02/1986.
000600 DATE-COMPILED. 04/02/1986.
000700 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000800     MERIDIAN TRUST TRANSFER SERVICES.  RESTRICTED TO SHAREHOLDER
000900     ACCOUNTING SYSTEMS DEPARTMENT PERSONNEL ONLY.
001000*
001100*****************************************************************
001200*                       CHANGE  LOG                             *
001300*****************************************************************
001400*   DATE      BY   REQUEST NO   DESCRIPTION OF CHANGE           *
001500*  --------   ---  ----------   ------------------------------  *
001600*  04/02/86   RJH  CR-1124      ORIGINAL COPY MEMBER WRITTEN     *
001700*                                FOR THE INCOMING TRANSACTION   *
001800*                                BATCH FILE - ONE RECORD PER    *
001900*                                BUY/SELL/CASH ACTIVITY LINE.   *
002000*  11/02/87   RJH  CR-1187      ADDED TXN-COMMISSION AND        *
002100*                                TXN-TOTAL-AMOUNT FIELDS PER    *
002200*                                TRADING DESK REQUEST.          *
002300*  03/19/90   KMO  CR-1401      ADDED DIVIDEND (V) AND INTEREST *
002400*                                (N) TO THE TXN-TYPE-CDE 88     *
002500*                                LEVELS - PREVIOUSLY CASH-ONLY  *
002600*                                ACTIVITY WAS SPLIT ACROSS TWO  *
002700*                                SEPARATE FILES.                *
002800*  02/22/94   TWF  CR-1602      ADDED TRADE/SETTLE DATE AUDIT   *
002900*                                REDEFINE (SEE DETAIL-RECORD-2) *
003000*                                FOR THE OPERATIONS             *
003100*                                RECONCILIATION REPORT.         *
003200*  12/09/98   SLN  Y2K-0091     YEAR 2000 REMEDIATION - VERIFIED*
003300*                                DETAIL-RECORD-2 DATE FIELDS    *
003400*                                ARE FULL 4-DIGIT (CC/YY SPLIT) *
003500*                                NO CHANGE REQUIRED.            *
003600*  04/05/99   SLN  Y2K-0091     Y2K SIGN-OFF - RECOMPILED AND   *
003700*                                RETESTED AGAINST 01/01/2000    *
003800*                                DATED TEST DECK.               *
003900*  06/30/00   DPA  PRB-05201    STATUS-CDE 88 LEVELS RENAMED TO *
004000*                                MATCH THE NEW P/R/C/F/X        *
004100*                                LIFECYCLE CODES USED BY THE    *
004200*                                FRONT-END ORDER ENTRY SYSTEM.  *
004300*  09/17/01   DPA  WO-2977      ADDED SOURCE-SYSTEM REDEFINE    *
004400*                                FOR THE MULTI-CUSTODIAN FEED   *
004500*                                RECONCILIATION PROJECT.        *
004600*  05/11/03   MTC  CR-1877      ADDED ENTRY-METHOD/OPERATOR-ID  *
004700*                                REDEFINE (DETAIL-RECORD-3) FOR *
004800*                                THE OPERATIONS AUDIT TRAIL.    *
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TRANSACTION-BATCH-REFRESHER ASSIGN TO "TRXNBTCH".
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  TRANSACTION-BATCH-REFRESHER.
006000 01  TRANSACTION-BATCH-REFRESHER.
006100*
006200*    ONE RECORD PER TRANSACTION LINE ARRIVING FROM THE ORDER
006300*    ENTRY / CASH MANAGEMENT FRONT END.  FILE IS NOT REQUIRED
006400*    TO BE SORTED - THE POSTING RUN LOOKS UP THE PORTFOLIO BY
006500*    TABLE SEARCH, NOT BY MATCHING KEY SEQUENCE.
006600*
006700     05  TRXN-RECORD-TYPE-CDE          PIC X(3).
006800         88  TRXN-IS-BATCH-RECORD          VALUE 'TXB'.
006900     05  TRXN-SEQUENCE-NUMBER          PIC 9(3).
007000     05  TRXN-DETAIL-RECORD-1.
007100         10  TRXN-ID                   PIC X(10).
007200         10  TRXN-PORTFOLIO-ID         PIC X(10).
007300         10  TRXN-ACCOUNT-NUMBER       PIC X(12).
007400         10  TRXN-TYPE-CDE             PIC X(1).
007500             88  TRXN-TYPE-BUY             VALUE 'B'.
007600             88  TRXN-TYPE-SELL            VALUE 'S'.
007700             88  TRXN-TYPE-DEPOSIT         VALUE 'D'.
007800             88  TRXN-TYPE-WITHDRAWAL      VALUE 'W'.
007900             88  TRXN-TYPE-DIVIDEND        VALUE 'V'.               CR1401
008000             88  TRXN-TYPE-INTEREST        VALUE 'N'.
008100         10  TRXN-SYMBOL               PIC X(10).
008200         10  TRXN-ASSET-NAME           PIC X(30).
008300         10  TRXN-QUANTITY-CT          PIC S9(7)V999
008400                 SIGN TRAILING SEPARATE.
008500         10  TRXN-PRICE-AT             PIC S9(7)V9999
008600                 SIGN TRAILING SEPARATE.
008700         10  TRXN-AMOUNT-AT            PIC S9(9)V99
008800                 SIGN TRAILING SEPARATE.
008900         10  TRXN-COMMISSION-AT        PIC S9(7)V99                 CR1187
009000                 SIGN TRAILING SEPARATE.
009100         10  TRXN-TOTAL-AMOUNT-AT      PIC S9(9)V99
009200                 SIGN TRAILING SEPARATE.
009300         10  TRXN-STATUS-CDE           PIC X(1).
009400             88  TRXN-STATUS-PENDING       VALUE 'P'.              PRB5201
009500             88  TRXN-STATUS-PROCESSING    VALUE 'R'.
009600             88  TRXN-STATUS-COMPLETED     VALUE 'C'.
009700             88  TRXN-STATUS-FAILED        VALUE 'F'.
009800             88  TRXN-STATUS-CANCELLED     VALUE 'X'.
009900         10  FILLER                    PIC X(9).
010000     05  TRXN-DETAIL-RECORD-2 REDEFINES TRXN-DETAIL-RECORD-1.       CR1602
010100*
010200*    TRADE/SETTLE DATE AUDIT VIEW - NOT REFERENCED BY THE
010300*    POSTING RUN, KEPT FOR THE OPERATIONS RECONCILIATION
010400*    REPORT.
010500*
010600         10  TRXN-TRADE-DTE.
010700             15  TRXN-TRADE-YYYY-DTE.
010800                 20  TRXN-TRADE-CC-DTE     PIC 9(2).
010900                 20  TRXN-TRADE-YY-DTE     PIC 9(2).
011000             15  TRXN-TRADE-MM-DTE         PIC 9(2).
011100             15  TRXN-TRADE-DD-DTE         PIC 9(2).
011200         10  TRXN-SETTLE-DTE.
011300             15  TRXN-SETTLE-YYYY-DTE.
011400                 20  TRXN-SETTLE-CC-DTE    PIC 9(2).
011500                 20  TRXN-SETTLE-YY-DTE    PIC 9(2).
011600             15  TRXN-SETTLE-MM-DTE        PIC 9(2).
011700             15  TRXN-SETTLE-DD-DTE        PIC 9(2).
011800         10  TRXN-BATCH-NUMBER             PIC 9(7).
011900         10  FILLER                        PIC X(117).
012000     05  TRXN-DETAIL-RECORD-3 REDEFINES TRXN-DETAIL-RECORD-1.       CR1877
012100*
012200*    OPERATIONS AUDIT TRAIL VIEW.
012300*
012400         10  TRXN-ENTRY-METHOD-CDE         PIC X(1).
012500             88  TRXN-ENTRY-METHOD-ONLINE      VALUE 'O'.
012600             88  TRXN-ENTRY-METHOD-BATCH-FEED  VALUE 'T'.
012700             88  TRXN-ENTRY-METHOD-SYSTEM      VALUE 'S'.
012800         10  TRXN-OPERATOR-ID              PIC X(8).
012900         10  FILLER                        PIC X(131).
013000     05  TRXN-DETAIL-RECORD-4 REDEFINES TRXN-DETAIL-RECORD-1.
013100*
013200*    MULTI-CUSTODIAN FEED VIEW.  NOT REFERENCED BY THE
013300*    POSTING RUN.
013400*
013500         10  TRXN-SOURCE-SYSTEM-CDE        PIC X(4).           WO2977
013600         10  TRXN-SOURCE-FEED-ID           PIC X(10).
013700         10  FILLER                        PIC X(134).
013800 WORKING-STORAGE SECTION.
013900 77  WS-LAYOUT-CHECK-CTR           PIC S9(5) COMP VALUE ZERO.
014000 PROCEDURE DIVISION.
014100 0000-MAIN-LINE.
014200     PERFORM 1000-VALIDATE-LAYOUT THRU 1000-EXIT.
014300     STOP RUN.
014400 1000-VALIDATE-LAYOUT.
014500*    COMPILE/RUN CHECK ONLY - CONFIRMS THE COPY MEMBER BUILDS
014600*    CLEAN UNDER THE SHOP'S STANDARD COMPILE PROCEDURE.
014700     MOVE ZERO TO WS-LAYOUT-CHECK-CTR.
014800     ADD 1 TO WS-LAYOUT-CHECK-CTR.
014900 1000-EXIT.
015000     EXIT.
