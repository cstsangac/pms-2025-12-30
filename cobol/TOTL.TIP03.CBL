000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. POSTING-RUN-TOTALS.
000300 AUTHOR. K OYELARAN.
000400 INSTALLATION. MERIDIAN TRUST TRANSFER SERVICES.
000500 DATE-WRITTEN. 07/11/1987.
000600 DATE-COMPILED. 07/11/1987.
000700 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000800     MERIDIAN TRUST TRANSFER SERVICES.  RESTRICTED TO SHAREHOLDER
000900     ACCOUNTING SYSTEMS DEPARTMENT PERSONNEL ONLY.
001000*
001100*****************************************************************
001200*                       CHANGE  LOG                             *
001300*****************************************************************
001400*   DATE      BY   REQUEST NO   DESCRIPTION OF CHANGE           *
001500*  --------   ---  ----------   ------------------------------  *
001600*  07/11/87   KMO  CR-1202      ORIGINAL COPY MEMBER WRITTEN     *
001700*                                FOR THE POSTING RUN GRAND      *
001800*                                TOTALS CARRIED THROUGH TO THE  *
001900*                                SUMMARY LINE OF THE PRINTED    *
002000*                                REPORT.                        *
002100*  03/19/90   KMO  CR-1401      ADDED DIVIDEND AND INTEREST     *
002200*                                POSTED COUNTERS - PREVIOUSLY   *
002300*                                CASH ACTIVITY WAS SPLIT ACROSS *
002400*                                TWO SEPARATE RUNS.             *
002500*  09/08/91   KMO  PRB-04471    CONVERTED ALL POSTED/SKIPPED    *
002600*                                COUNTERS FROM DISPLAY TO       *
002700*                                COMPUTATIONAL - DISPLAY ADD    *
002800*                                WAS TOO SLOW ON LARGE BATCH    *
002900*                                RUNS.                          *
003000*  02/22/94   TWF  CR-1602      SPLIT SKIP COUNTER INTO         *
003100*                                NOT-COMPLETED, PORTFOLIO-NOT-  *
003200*                                FOUND, AND SELL-WITHOUT-       *
003300*                                HOLDING SO THE SUMMARY LINE    *
003400*                                CAN BREAK OUT EACH REASON.     *
003500*  03/14/97   DPA  WO-2890      ADDED RUN-OPERATOR REDEFINE FOR *
003600*                                THE OPERATIONS SIGN-OFF SHEET. *
003700*  12/09/98   SLN  Y2K-0091     YEAR 2000 REMEDIATION - VERIFIED*
003800*                                TOTL-DETAIL-RECORD-2 RUN-DTE   *
003900*                                IS FULL 4-DIGIT (CC/YY SPLIT)  *
004000*                                NO CHANGE REQUIRED.            *
004100*  04/05/99   SLN  Y2K-0091     Y2K SIGN-OFF - RECOMPILED AND   *
004200*                                RETESTED AGAINST 01/01/2000    *
004300*                                DATED TEST DECK.               *
004400*  05/11/03   MTC  CR-1877      ADDED TOTL-GRAND-TOTAL-VALUE-AT *
004500*                                FOR THE END-OF-RUN GRAND TOTAL *
004600*                                OF ALL PORTFOLIOS' TOTAL-VALUE.*
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT POSTING-RUN-TOTALS ASSIGN TO "TOTLTIP3".
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  POSTING-RUN-TOTALS.
005800 01  POSTING-RUN-TOTALS.
005900*
006000*    GRAND TOTALS ACCUMULATED ACROSS THE FULL POSTING RUN.
006100*    THIS SHAPE IS CARRIED INTO THE MAIN POSTING PROGRAM'S
006200*    WORKING-STORAGE - IT IS NOT ITSELF A TRANSMITTED FILE.
006300*
006400     05  TOTL-RECORD-TYPE-CDE          PIC X(3).
006500         88  TOTL-IS-TOTALS-RECORD         VALUE 'TOT'.
006600     05  TOTL-SEQUENCE-NUMBER          PIC 9(3).
006700     05  TOTL-DETAIL-RECORD-1.
006800         10  TOTL-BUY-POSTED-CT        PIC S9(7) COMP.             PRB4471
006900         10  TOTL-SELL-POSTED-CT       PIC S9(7) COMP.
007000         10  TOTL-DEPOSIT-POSTED-CT    PIC S9(7) COMP.
007100         10  TOTL-WITHDRAWAL-POSTED-CT PIC S9(7) COMP.
007200         10  TOTL-DIVIDEND-POSTED-CT   PIC S9(7) COMP.              CR1401
007300         10  TOTL-INTEREST-POSTED-CT   PIC S9(7) COMP.
007400         10  TOTL-SKIP-NOT-COMPLETED-CT                             CR1602
007500                                       PIC S9(7) COMP.
007600         10  TOTL-SKIP-PORTFOLIO-NF-CT PIC S9(7) COMP.
007700         10  TOTL-SKIP-SELL-NO-HOLDING-CT
007800                                       PIC S9(7) COMP.
007900         10  TOTL-GRAND-CASH-MOVEMENT-AT
008000                                       PIC S9(11)V99
008100                 SIGN TRAILING SEPARATE.
008200         10  TOTL-GRAND-TOTAL-VALUE-AT PIC S9(11)V99                CR1877
008300                 SIGN TRAILING SEPARATE.
008400         10  FILLER                    PIC X(20).
008500     05  TOTL-DETAIL-RECORD-2 REDEFINES TOTL-DETAIL-RECORD-1.
008600*
008700*    RUN IDENTIFICATION VIEW - NOT REFERENCED BY THE POSTING
008800*    RUN, KEPT FOR THE OPERATIONS RECONCILIATION REPORT.
008900*
009000         10  TOTL-RUN-ID               PIC X(8).
009100         10  TOTL-RUN-DTE.
009200             15  TOTL-RUN-YYYY-DTE.
009300                 20  TOTL-RUN-CC-DTE       PIC 9(2).
009400                 20  TOTL-RUN-YY-DTE       PIC 9(2).
009500             15  TOTL-RUN-MM-DTE           PIC 9(2).
009600             15  TOTL-RUN-DD-DTE           PIC 9(2).
009700         10  FILLER                    PIC X(50).
009800     05  TOTL-DETAIL-RECORD-3 REDEFINES TOTL-DETAIL-RECORD-1.
009900*
010000*    PORTFOLIO COVERAGE VIEW.
010100*
010200         10  TOTL-PORTFOLIOS-READ-CT   PIC S9(7) COMP.
010300         10  TOTL-PORTFOLIOS-TOUCHED-CT
010400                                       PIC S9(7) COMP.
010500         10  TOTL-TRANSACTIONS-READ-CT PIC S9(7) COMP.
010600         10  FILLER                    PIC X(50).
010700     05  TOTL-DETAIL-RECORD-4 REDEFINES TOTL-DETAIL-RECORD-1.
010800*
010900*    OPERATIONS SIGN-OFF VIEW.  NOT REFERENCED BY THE
011000*    POSTING RUN.
011100*
011200         10  TOTL-RUN-OPERATOR-ID      PIC X(8).            WO2890
011300         10  TOTL-SIGN-OFF-CDE         PIC X(1).
011400         10  FILLER                    PIC X(69).
011500 WORKING-STORAGE SECTION.
011600 77  WS-LAYOUT-CHECK-CTR           PIC S9(5) COMP VALUE ZERO.
011700 PROCEDURE DIVISION.
011800 0000-MAIN-LINE.
011900     PERFORM 1000-VALIDATE-LAYOUT THRU 1000-EXIT.
012000     STOP RUN.
012100 1000-VALIDATE-LAYOUT.
012200*    COMPILE/RUN CHECK ONLY - CONFIRMS THE COPY MEMBER BUILDS
012300*    CLEAN UNDER THE SHOP'S STANDARD COMPILE PROCEDURE.
012400     MOVE ZERO TO WS-LAYOUT-CHECK-CTR.
012500     ADD 1 TO WS-LAYOUT-CHECK-CTR.
012600 1000-EXIT.
012700     EXIT.
